000100******************************************************************
000110* PROGRAM:  3-TOP-SITES
000120* AUTHOR:   L. MBEKI-SOUSA
000130* INSTALLATION: CONSOLIDATED RETAIL SYSTEMS - SITE ANALYSIS DIV.
000140* DATE-WRITTEN: 18/03/1988
000150* DATE-COMPILED:
000160* SECURITY: CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180* PURPOSE:  TAKE THE RANKED (ANALYZED) SITE SET FROM 2-SITE-RANK,
000190*           KEEP THE FIRST "LIMIT" RECORDS, JOIN EACH TO THE
000200*           DISTRICT INDEX FOR ITS DISTRICT-NAME, AND WRITE THE
000210*           TOP SITES REPORT.
000220*
000230* TECTONICS: COBC
000240******************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.     3-TOP-SITES.
000270 AUTHOR.         L. MBEKI-SOUSA.
000280 INSTALLATION.   CONSOLIDATED RETAIL SYSTEMS - SITE ANALYSIS DIV.
000290 DATE-WRITTEN.   18/03/1988.
000300 DATE-COMPILED.
000310 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000320******************************************************************
000330* CHANGE LOG
000340* DATE       BY    TICKET    DESCRIPTION
000350* ---------- ----- --------- ------------------------------------
000360* 18/03/1988 LMB   SAR-0014  ORIGINAL CODING - LIMIT WAS A FIXED
000370*                             CONSTANT OF 10, NOT A PARAMETER.
000380* 05/21/1992 LMB   SAR-0131  LIMIT NOW READ FROM THE TOP-N PARM
000390*                             CARD; DEFAULTS TO 10 WHEN THE PARM
000400*                             FILE IS MISSING OR THE CARD IS ZERO.
000410* 09/17/1995 WOD   SAR-0214  ADDED ANOMALY COUNT FOR SITES WHOSE
000420*                             DISTRICT-ID DOES NOT RESOLVE - SUCH
000430*                             ROWS ARE NOW SKIPPED, NOT ABENDED.
000440* 02/19/1999 WOD   Y2K-0009  YEAR 2000 REVIEW - NO 2-DIGIT YEAR
000450*                             FIELDS PRESENT IN THIS PROGRAM.
000460*                             CERTIFIED Y2K COMPLIANT.
000470* 05/17/2003 DPK   SAR-0347  SWITCHED ASSIGN CLAUSES TO LOGICAL
000480*                             NAMES PER STANDARDS MEMO 03-06.
000490* 03/01/2006 LNC   SAR-0402  RE-READ THE LIMIT OVERRIDE TEST - A
000500*                             PARM CARD OF ZERO NOW LEAVES THE
000510*                             10-ROW DEFAULT IN PLACE INSTEAD OF
000520*                             SILENTLY EMITTING ZERO ROWS.
000530* 03/05/2006 LNC   SAR-0410  MOVED RI-RECORD, DJ-RECORD AND
000540*                             TS-RECORD OUT TO THE SHOP COPYBOOK
000550*                             LIBRARY - ALL THREE WERE HAND-
000560*                             CARRIED VERBATIM IN OTHER PROGRAMS.
000570* 03/05/2006 LNC   SAR-0410  DROPPED WORKING-DATA-MANAGER AND
000580*                             FILE-WORKING-MANAGER - THE LIMIT,
000590*                             THE TWO COUNTERS AND THE TWO FILE
000600*                             SWITCHES ARE NOW PLAIN 77-LEVEL
000610*                             ENTRIES.
000620******************************************************************
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SOURCE-COMPUTER.    IBM-370.
000660 OBJECT-COMPUTER.    IBM-370.
000670*    UPSI-0 LETS THE OPERATOR TURN ON A VERBOSE ANOMALY TRACE ON
000680*    A RERUN - DOCUMENTATION ONLY, NOT TESTED IN THIS CODE.
000690 SPECIAL-NAMES.      C01 IS TOP-OF-FORM
000700                     UPSI-0 IS ANOMALY-TRACE-SWITCH.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730
000740*    RANKED/ANALYZED SITES FROM 2-SITE-RANK, ASCENDING BY RANK.
000750     SELECT RANKED-SITE-FILE-IN ASSIGN TO SITERK
000760         ORGANIZATION LINE SEQUENTIAL.
000770
000780*    OPTIONAL CONTROL CARD GIVING THE TOP-N LIMIT; DEFAULT 10.
000790     SELECT TOP-N-PARM-FILE ASSIGN TO TOPNPRM
000800         ORGANIZATION LINE SEQUENTIAL.
000810
000820*    DISTRICT LOOKUP BUILT BY 1-DISTRICTS.
000830     SELECT DISTRICT-INDEX-FILE ASSIGN TO DISTIDX
000840         ORGANIZATION IS INDEXED
000850         ACCESS MODE IS RANDOM
000860         RECORD KEY IS DJ-DISTRICT-ID.
000870
000880*    TOP SITES REPORT - ONE LINE PER RANKED SITE SELECTED.
000890     SELECT TOP-SITES-REPORT-FILE ASSIGN TO TOPSITE
000900         ORGANIZATION LINE SEQUENTIAL.
000910
000920 DATA DIVISION.
000930 FILE SECTION.
000940
000950*    RANKED CANDIDATE-SITE LAYOUT - COPIED FROM THE SHOP COPYBOOK
000960*    LIBRARY (SAR-0410).  "RI-" REPLACES THE COPYBOOK'S "XX-"
000970*    PLACEHOLDER, SO EVERY FIELD NAME BELOW IS UNCHANGED.
000980 FD  RANKED-SITE-FILE-IN.
000990     COPY POTSITE REPLACING ==XX-== BY ==RI-==.
001000
001010*    CONTROL CARD - LOCAL TO THIS PROGRAM ONLY, NO OTHER JOB
001020*    READS A TOP-N OVERRIDE CARD, SO IT STAYS INLINE.
001030 FD  TOP-N-PARM-FILE.
001040 01  PARM-RECORD.
001050     05  PARM-LIMIT-VALUE          PIC 9(4).
001060     05  FILLER                    PIC X(76).
001070
001080*    DISTRICT LOOKUP RECORD - COPIED FROM THE SHOP COPYBOOK
001090*    LIBRARY (SAR-0410), SAME AS 1-DISTRICTS AND 5-EVAL-BATCH.
001100 FD  DISTRICT-INDEX-FILE.
001110     COPY DISTIDX REPLACING ==XX-== BY ==DJ-==.
001120
001130*    REPORT ROW LAYOUT - COPIED FROM THE SHOP COPYBOOK LIBRARY
001140*    (SAR-0410), SAME SHAPE 5-EVAL-BATCH USES FOR ITS OWN TOP-N
001150*    EXTRACT.
001160 FD  TOP-SITES-REPORT-FILE.
001170     COPY TOPSITE REPLACING ==XX-== BY ==TS-==.
001180
001190 WORKING-STORAGE SECTION.
001200
001210*    TOP-N LIMIT, DEFAULTS TO 10 UNTIL THE PARM CARD OVERRIDES IT
001220*    BELOW - STANDALONE 77-LEVEL ITEM PER SHOP CONVENTION
001230*    (SAR-0410), NOT A GROUP MEMBER.
001240 77  WS-LIMIT-VALUE            PIC 9(4)       VALUE 10.
001250*    ROWS ACTUALLY WRITTEN TO THE REPORT SO FAR THIS RUN.
001260 77  WS-EMIT-COUNT             PIC S9(7) COMP VALUE ZERO.
001270*    SITES SKIPPED BECAUSE THEIR DISTRICT-ID DID NOT RESOLVE
001280*    AGAINST DISTRICT-INDEX-FILE (SAR-0214).
001290 77  WS-ANOMALY-COUNT          PIC S9(7) COMP VALUE ZERO.
001300
001310*    END-OF-FILE SWITCH FOR RANKED-SITE-FILE-IN.
001320 77  FIN-ENREG                 PIC X(01) VALUE SPACE.
001330     88  FF-SITE                         VALUE HIGH-VALUE.
001340
001350*    FILE STATUS FOR THE OPTIONAL PARM CARD - "35" MEANS THE FILE
001360*    DOES NOT EXIST THIS RUN, "05" MEANS IT EXISTS BUT IS EMPTY;
001370*    BOTH ARE TREATED AS "NO OVERRIDE", NOT AS ERRORS.
001380 77  PARM-FILE-STATUS          PIC X(02) VALUE SPACE.
001390     88  PARM-FILE-OK                    VALUE "00".
001400
001410 PROCEDURE DIVISION.
001420
001430*    MAIN LINE - PICK UP THE LIMIT OVERRIDE FIRST, THEN DRIVE THE
001440*    JOIN/EMIT LOOP UNTIL EITHER THE RANKED FILE IS EXHAUSTED OR
001450*    THE EMIT COUNT REACHES THE LIMIT, WHICHEVER COMES FIRST.
001460 0100-MAIN-PROCESS.
001470     PERFORM 0150-READ-LIMIT-PARM-RTN
001480     PERFORM 0200-OPEN-FILES-RTN
001490     PERFORM 0300-BUILD-REPORT-RTN THRU 0300-BUILD-REPORT-EXIT
001500         UNTIL FF-SITE OR WS-EMIT-COUNT NOT LESS THAN WS-LIMIT-VALUE
001510     PERFORM 0900-CLOSE-FILES-RTN
001520     PERFORM 9999-END-OF-JOB-RTN
001530     .
001540
001550*    LIMIT DEFAULTS TO 10 WHEN THE PARM CARD IS ABSENT (STATUS 35),
001560*    EMPTY (STATUS 05), OR PRESENT BUT CARRYING A ZERO VALUE - IN
001570*    ALL THREE CASES WS-LIMIT-VALUE IS LEFT AT THE VALUE CLAUSE'S
001580*    DEFAULT OF 10 RATHER THAN BEING MOVED INTO.  THIS IS THE ONLY
001590*    DEFAULTING RULE THIS PROGRAM APPLIES (SAR-0402).
001600 0150-READ-LIMIT-PARM-RTN.
001610     OPEN INPUT TOP-N-PARM-FILE
001620     IF PARM-FILE-STATUS NOT = "35" AND NOT = "05"
001630         READ TOP-N-PARM-FILE
001640             AT END
001650                 CONTINUE
001660             NOT AT END
001670                 IF PARM-LIMIT-VALUE > ZERO
001680                     MOVE PARM-LIMIT-VALUE TO WS-LIMIT-VALUE
001690                 END-IF
001700         END-READ
001710     END-IF
001720     CLOSE TOP-N-PARM-FILE
001730     .
001740
001750*    OPEN THE RANKED FEED AND THE DISTRICT LOOKUP FOR INPUT, THE
001760*    REPORT FOR OUTPUT - ALL THREE STAY OPEN FOR THE WHOLE PASS.
001770 0200-OPEN-FILES-RTN.
001780     OPEN INPUT  RANKED-SITE-FILE-IN
001790     OPEN INPUT  DISTRICT-INDEX-FILE
001800     OPEN OUTPUT TOP-SITES-REPORT-FILE
001810     .
001820
001830*    REFERENTIAL JOINS ARE MANDATORY, NOT OPTIONAL - A ROW MUST
001840*    NOT BE EMITTED WITH A BLANK DISTRICT-NAME, SO AN UNRESOLVED
001850*    DISTRICT-ID SKIPS THE ROW (GO TO THE EXIT) RATHER THAN
001860*    WRITING A BLANK.  A SKIPPED ROW DOES NOT COUNT AGAINST THE
001870*    LIMIT - ONLY SUCCESSFULLY JOINED ROWS INCREMENT EMIT-COUNT.
001880 0300-BUILD-REPORT-RTN.
001890     READ RANKED-SITE-FILE-IN
001900         AT END
001910             SET FF-SITE TO TRUE
001920             GO TO 0300-BUILD-REPORT-EXIT
001930     END-READ
001940     MOVE RI-DISTRICT-ID TO DJ-DISTRICT-ID
001950     READ DISTRICT-INDEX-FILE
001960         INVALID KEY
001970             ADD 1 TO WS-ANOMALY-COUNT
001980             DISPLAY "3-TOP-SITES - DISTRICT NOT FOUND FOR SITE "
001990                     RI-SITE-ID
002000             GO TO 0300-BUILD-REPORT-EXIT
002010     END-READ
002020*    FIELD-BY-FIELD MOVE INTO THE REPORT ROW - NO GROUP MOVE HERE
002030*    SINCE THE SOURCE RECORD AND THE REPORT ROW DO NOT SHARE A
002040*    COMMON LAYOUT (THE REPORT DROPS SEVERAL SCORING FIELDS AND
002050*    ADDS THE JOINED DISTRICT-NAME IN THEIR PLACE).
002060     MOVE RI-RANK-POSITION   TO TS-RANK-POSITION
002070     MOVE RI-SITE-CODE       TO TS-SITE-CODE
002080     MOVE RI-ADDRESS         TO TS-ADDRESS
002090     MOVE DJ-DISTRICT-NAME   TO TS-DISTRICT-NAME
002100     MOVE RI-TOPSIS-SCORE    TO TS-TOPSIS-SCORE
002110     MOVE RI-RENT-COST       TO TS-RENT-COST
002120     MOVE RI-FLOOR-AREA      TO TS-FLOOR-AREA
002130     MOVE RI-TRAFFIC-SCORE   TO TS-TRAFFIC-SCORE
002140     MOVE RI-COMPETITOR-COUNT TO TS-COMPETITOR-COUNT
002150     MOVE RI-SITE-ID         TO TS-SITE-ID
002160     WRITE TS-RECORD
002170     ADD 1 TO WS-EMIT-COUNT
002180     .
002190 0300-BUILD-REPORT-EXIT.
002200     EXIT.
002210
002220*    ALL THREE FILE-SECTION FILES OPENED IN 0200 ARE CLOSED
002230*    TOGETHER HERE - THE PARM FILE WAS ALREADY CLOSED IN 0150.
002240 0900-CLOSE-FILES-RTN.
002250     CLOSE RANKED-SITE-FILE-IN DISTRICT-INDEX-FILE
002260           TOP-SITES-REPORT-FILE
002270     .
002280
002290*    OPERATOR-FACING SUMMARY DISPLAY FOR THE NIGHTLY RUN LOG.
002300 9999-END-OF-JOB-RTN.
002310     DISPLAY "3-TOP-SITES - LIMIT APPLIED        : " WS-LIMIT-VALUE
002320     DISPLAY "3-TOP-SITES - ROWS WRITTEN         : " WS-EMIT-COUNT
002330     DISPLAY "3-TOP-SITES - DISTRICT ANOMALIES   : " WS-ANOMALY-COUNT
002340     STOP RUN
002350     .
