000100******************************************************************
000110* PROGRAM:  6-EVAL-QUERY
000120* AUTHOR:   D. PRZYBYLSKI-KONE
000130* DATE:     14/05/1991
000140* PURPOSE:  PARAMETER-CARD-DRIVEN EXTRACT OF EVALUATION-RESULT -
000150*           HISTORY FOR ONE SITE, ALL RESULTS FOR ONE BATCH, OR
000160*           ALL RESULTS FOR ONE CONFIG WITHIN ONE BATCH.
000170* TECTONICS: COBC
000180******************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     6-EVAL-QUERY.
000210 AUTHOR.         D. PRZYBYLSKI-KONE.
000220 INSTALLATION.   CONSOLIDATED RETAIL SYSTEMS - SITE ANALYSIS DIV.
000230 DATE-WRITTEN.   14/05/1991.
000240 DATE-COMPILED.
000250 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000260******************************************************************
000270* CHANGE LOG
000280* DATE       BY    TICKET    DESCRIPTION
000290* ---------- ----- --------- ------------------------------------
000300* 14/05/1991 DPK   SAR-0091  ORIGINAL CODING - HISTORY-BY-SITE
000310*                             MODE ONLY, MODE CARD WAS A PLANNED
000320*                             ENHANCEMENT NOT YET BUILT.
000330* 09/29/1994 DPK   SAR-0201  ADDED THE BY-BATCH AND BY-CONFIG-AND-
000340*                             BATCH MODES - MODE CARD BYTE ONE NOW
000350*                             SELECTS H, B OR C.
000360* 12/11/1995 RFT   SAR-0229  CORRECTED BY-CONFIG-AND-BATCH TO TEST
000370*                             CONFIG-ID AND BATCH-ID TOGETHER - THE
000380*                             FIRST CODING ONLY TESTED CONFIG-ID.
000390* 02/19/1999 RFT   Y2K-0018  YEAR 2000 REVIEW - NO 2-DIGIT YEAR
000400*                             FIELDS PRESENT IN THIS PROGRAM.
000410*                             CERTIFIED Y2K COMPLIANT.
000420* 05/17/2003 DPK   SAR-0347  SWITCHED ASSIGN CLAUSES TO LOGICAL
000430*                             NAMES PER STANDARDS MEMO 03-06.
000440* 03/08/2006 LNC   SAR-0410  MOVED EV-RECORD AND SW1-RECORD OUT TO
000450*                             COPYBOOK EVALREC - BOTH WERE HAND-
000460*                             CARRIED COPIES OF THE SAME LAYOUT
000470*                             5-EVAL-BATCH ALREADY CARRIES UNDER
000480*                             ITS OWN "EV-"/"SW1-" PREFIXES.
000490* 03/08/2006 LNC   SAR-0410  DROPPED WORKING-DATA-MANAGER/ALT AND
000500*                             FILE-WORKING-MANAGER - THE THREE
000510*                             SCALAR ITEMS THEY HELD ARE NOW
000520*                             PLAIN 77-LEVEL ENTRIES.  THE
000530*                             WORKING-DATA-ALT RAW-BYTE DUMP VIEW
000540*                             IS NOT CARRIED FORWARD - IT HAD NO
000550*                             REFERENCE ANYWHERE IN THIS PROGRAM'S
000560*                             PROCEDURE DIVISION.
000570******************************************************************
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER.    IBM-370.
000610 OBJECT-COMPUTER.    IBM-370.
000620 SPECIAL-NAMES.      C01 IS TOP-OF-FORM
000630                     UPSI-0 IS BAD-MODE-SWITCH.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660
000670*    MODE CARD - TELLS THIS RUN WHICH QUERY TO BUILD.
000680     SELECT EVAL-QUERY-PARM-FILE ASSIGN TO EVQPARM
000690         ORGANIZATION LINE SEQUENTIAL.
000700
000710*    SCORING-RUN RESULTS - ONE RECORD PER SITE PER BATCH.  SAME
000720*    PHYSICAL FEED 5-EVAL-BATCH READS, SAME "EVALIN" LOGICAL NAME.
000730     SELECT EVALUATION-RESULT-FILE-IN ASSIGN TO EVALIN
000740         ORGANIZATION LINE SEQUENTIAL.
000750
000760*    WORK FILES FOR THE FILTER-THEN-SORT PASS - ONE FILTER FILE
000770*    AND ONE SORT WORK FILE SERVE ALL THREE QUERY MODES BELOW,
000780*    SINCE ONLY ONE MODE EVER RUNS IN A GIVEN EXECUTION.
000790     SELECT EVAL-QUERY-FILTERED-FILE ASSIGN TO EVQFLT
000800         ORGANIZATION LINE SEQUENTIAL.
000810     SELECT QUERY-SORT-FILE ASSIGN TO EVQSW1.
000820
000830*    QUERY RESULT - ONE RECORD PER EVALUATION-RESULT SELECTED.
000840     SELECT EVAL-QUERY-RESULT-FILE ASSIGN TO EVQOUT
000850         ORGANIZATION LINE SEQUENTIAL.
000860
000870 DATA DIVISION.
000880 FILE SECTION.
000890
000900*    MODE CARD LAYOUT - LOCAL TO THIS PROGRAM, NO OTHER PROGRAM IN
000910*    THE SUITE BUILDS OR READS A MODE CARD, SO IT STAYS INLINE.
000920 FD  EVAL-QUERY-PARM-FILE.
000930 01  QM-RECORD.
000940     05  QM-MODE                   PIC X(01).
000950         88  QM-MODE-HISTORY                 VALUE "H".
000960         88  QM-MODE-BY-BATCH                VALUE "B".
000970         88  QM-MODE-BY-CONFIG-BATCH         VALUE "C".
000980     05  QM-SITE-ID                PIC 9(9).
000990     05  QM-BATCH-ID               PIC X(100).
001000     05  QM-CONFIG-ID              PIC 9(9).
001010     05  FILLER                    PIC X(05).
001020
001030*    MODE-BYTE-ALONE VIEW - USED BY THE EOJ DISPLAY TO ECHO WHAT
001040*    MODE THE CARD ACTUALLY ASKED FOR, EVEN ON A BAD-MODE ABEND.
001050 01  QM-MODE-ALT REDEFINES QM-MODE.
001060     05  QM-MODE-PRINTABLE         PIC X(01).
001070
001080*    EVALUATION RESULT LAYOUT - COPIED FROM THE SHOP COPYBOOK
001090*    LIBRARY (SAR-0410), SAME LAYOUT 5-EVAL-BATCH CARRIES UNDER
001100*    ITS OWN "EV-" PREFIX.  "EV-" REPLACES THE COPYBOOK'S "XX-"
001110*    PLACEHOLDER HERE TOO, SINCE BOTH PROGRAMS SHARE THE SAME
001120*    FIELD-NAMING HABIT FOR THIS RECORD.
001130 FD  EVALUATION-RESULT-FILE-IN.
001140     COPY EVALREC REPLACING ==XX-== BY ==EV-==.
001150
001160*    FLAT 237-BYTE BUFFER - THE FILTER PARAGRAPHS MOVE THE WHOLE
001170*    EVALUATION-RESULT ROW THROUGH AS ONE GROUP, NEVER A FIELD AT
001180*    A TIME, SO NO STRUCTURED BREAKDOWN IS NEEDED HERE.
001190 FD  EVAL-QUERY-FILTERED-FILE.
001200 01  FQ-RECORD                     PIC X(237).
001210
001220*    SORT WORK RECORD - SAME EVALUATION-RESULT SHAPE AGAIN, "SW1-"
001230*    PREFIX, COPIED FROM THE SAME SHOP COPYBOOK LIBRARY.
001240 SD  QUERY-SORT-FILE.
001250     COPY EVALREC REPLACING ==XX-== BY ==SW1-==.
001260
001270 FD  EVAL-QUERY-RESULT-FILE.
001280*    FLAT 237-BYTE IMAGE - THE SORT VERB'S GIVING CLAUSE WRITES
001290*    ITS SW1-RECORD IMAGE STRAIGHT INTO THIS FILE, FIELD FOR
001300*    FIELD, WHICHEVER OF THE THREE MODES BUILT IT.
001310 01  QR-RECORD                     PIC X(237).
001320
001330 WORKING-STORAGE SECTION.
001340
001350*    ROWS THAT SURVIVED WHICHEVER MODE'S FILTER TEST THIS RUN
001360*    APPLIED - STANDALONE 77-LEVEL ITEM PER SHOP CONVENTION
001370*    (SAR-0410).  DISPLAYED AT END OF JOB FOR THE RUN LOG, SO AN
001380*    OPERATOR CAN TELL AN EMPTY QUERY FROM A JOB THAT ABENDED
001390*    BEFORE IT GOT AS FAR AS THE FILTER PASS.
001400 77  WS-FILTER-COUNT           PIC S9(7) COMP VALUE ZERO.
001410*    RESERVED FOR A FUTURE POST-SORT ROW COUNT - NOT YET WRITTEN
001420*    TO BY ANY PARAGRAPH BELOW, CARRIED FORWARD UNCHANGED FROM
001430*    THE ORIGINAL WORKING-DATA-MANAGER GROUP.
001440 77  WS-RESULT-COUNT           PIC S9(7) COMP VALUE ZERO.
001450
001460*    END-OF-FILE SWITCH FOR WHICHEVER SEQUENTIAL FILTER PASS THIS
001470*    RUN EXECUTES - ONLY ONE OF THE THREE EVER RUNS PER EXECUTION.
001480 77  FIN-ENREG                 PIC X(01) VALUE SPACE.
001490     88  FF-EVAL                          VALUE HIGH-VALUE.
001500
001510 PROCEDURE DIVISION.
001520
001530*    MAIN LINE - READ THE MODE CARD, DISPATCH TO EXACTLY ONE OF
001540*    THE THREE QUERY-BUILD PARAGRAPHS BASED ON ITS MODE BYTE, AND
001550*    FLAG ANY MODE BYTE THIS PROGRAM DOES NOT RECOGNIZE RATHER
001560*    THAN SILENTLY FALLING THROUGH TO NO QUERY AT ALL.
001570 0100-MAIN-PROCESS.
001580     PERFORM 0150-READ-PARM-RTN
001590     EVALUATE TRUE
001600         WHEN QM-MODE-HISTORY
001610*            MODE H - EVERY RESULT EVER RECORDED FOR ONE SITE.
001620             PERFORM 0200-BUILD-HISTORY-RTN
001630         WHEN QM-MODE-BY-BATCH
001640*            MODE B - EVERY RESULT IN ONE BATCH, ANY SITE.
001650             PERFORM 0300-BUILD-BY-BATCH-RTN
001660         WHEN QM-MODE-BY-CONFIG-BATCH
001670*            MODE C - ONE CONFIG'S RESULTS WITHIN ONE BATCH.
001680             PERFORM 0400-BUILD-BY-CONFIG-BATCH-RTN
001690         WHEN OTHER
001700*            UNRECOGNIZED MODE BYTE - NO QUERY IS BUILT, THE
001710*            OPERATOR IS TOLD WHY VIA THE EOJ DISPLAY BELOW.
001720             SET BAD-MODE-SWITCH TO TRUE
001730             DISPLAY "6-EVAL-QUERY - INVALID MODE CARD BYTE: "
001740                     QM-MODE-PRINTABLE
001750     END-EVALUATE
001760     PERFORM 9999-END-OF-JOB-RTN
001770     .
001780
001790*    A MISSING OR EMPTY MODE CARD IS TREATED AS MODE "X" - THE
001800*    EVALUATE IN 0100 HAS NO WHEN CLAUSE FOR IT, SO IT FALLS INTO
001810*    WHEN OTHER AND IS REPORTED RATHER THAN DEFAULTED TO A REAL
001820*    QUERY MODE.
001830 0150-READ-PARM-RTN.
001840     OPEN INPUT EVAL-QUERY-PARM-FILE
001850*    ONE-RECORD CARD FILE - THE AT END BELOW CATCHES AN EMPTY CARD
001860*    DECK, RATHER THAN LEAVING QM-MODE UNINITIALIZED FOR THE
001870*    EVALUATE IN 0100 TO TEST AGAINST WHATEVER WAS LEFT IN STORAGE.
001880     READ EVAL-QUERY-PARM-FILE
001890         AT END
001900             MOVE "X" TO QM-MODE
001910     END-READ
001920     CLOSE EVAL-QUERY-PARM-FILE
001930     .
001940
001950*    EVALUATION-HISTORY-BY-SITE - MOST RECENT RESULT FIRST, SO
001960*    THE FINAL SORT KEY IS DESCENDING CREATED-AT, NEVER SCORE.
001970*    THIS IS THE ONLY ONE OF THE THREE MODES THAT SORTS BY A
001980*    TIMESTAMP RATHER THAN BY RANK-POSITION, SINCE A SITE'S
001990*    HISTORY SPANS MANY BATCHES AND RANK-POSITION ONLY HAS
002000*    MEANING WITHIN A SINGLE BATCH.
002010 0200-BUILD-HISTORY-RTN.
002020     OPEN INPUT  EVALUATION-RESULT-FILE-IN
002030     OPEN OUTPUT EVAL-QUERY-FILTERED-FILE
002040     PERFORM 0210-FILTER-HISTORY-RTN THRU 0210-FILTER-HISTORY-EXIT
002050         UNTIL FF-EVAL
002060     CLOSE EVALUATION-RESULT-FILE-IN EVAL-QUERY-FILTERED-FILE
002070*    USING/GIVING FORM - NO FIELD IS EDITED DURING THE SORT, SO
002080*    NO INPUT OR OUTPUT PROCEDURE IS NEEDED.
002090     SORT QUERY-SORT-FILE
002100         ON DESCENDING KEY SW1-CREATED-AT
002110         USING EVAL-QUERY-FILTERED-FILE
002120         GIVING EVAL-QUERY-RESULT-FILE
002130     .
002140
002150*    SITE-ID IS THE ONLY TEST IN THIS MODE - EVERY BATCH THE SITE
002160*    WAS EVER SCORED IN IS ELIGIBLE, NOT JUST THE LATEST ONE.
002170 0210-FILTER-HISTORY-RTN.
002180     READ EVALUATION-RESULT-FILE-IN
002190         AT END
002200             SET FF-EVAL TO TRUE
002210             GO TO 0210-FILTER-HISTORY-EXIT
002220     END-READ
002230     IF EV-SITE-ID = QM-SITE-ID
002240         MOVE EV-RECORD TO FQ-RECORD
002250         WRITE FQ-RECORD
002260         ADD 1 TO WS-FILTER-COUNT
002270     END-IF
002280     .
002290 0210-FILTER-HISTORY-EXIT.
002300     EXIT.
002310
002320*    RESULTS-BY-BATCH - RANK-POSITION ALREADY CARRIES THE REPORT
002330*    ORDER FOR A SINGLE BATCH, SO THE SORT IMPOSES ASCENDING RANK
002340*    AND NOTHING ELSE.
002350 0300-BUILD-BY-BATCH-RTN.
002360*    THE SWITCH AND FILE STATUS ARE RESET HERE RATHER THAN RELIED
002370*    ON FROM THEIR WORKING-STORAGE VALUE CLAUSE, SINCE 0200 MAY
002380*    HAVE ALREADY RUN (AND SET FF-EVAL) EARLIER IN THIS SAME JOB
002390*    STEP UNDER SOME TEST HARNESSES, EVEN THOUGH ONLY ONE MODE
002400*    PARAGRAPH IS EVER PERFORMED PER PRODUCTION RUN.
002410     SET FF-EVAL TO FALSE
002420     MOVE SPACE TO FIN-ENREG
002430     OPEN INPUT  EVALUATION-RESULT-FILE-IN
002440     OPEN OUTPUT EVAL-QUERY-FILTERED-FILE
002450     PERFORM 0310-FILTER-BY-BATCH-RTN THRU 0310-FILTER-BY-BATCH-EXIT
002460         UNTIL FF-EVAL
002470     CLOSE EVALUATION-RESULT-FILE-IN EVAL-QUERY-FILTERED-FILE
002480     SORT QUERY-SORT-FILE
002490         ON ASCENDING KEY SW1-RANK-POSITION
002500         USING EVAL-QUERY-FILTERED-FILE
002510         GIVING EVAL-QUERY-RESULT-FILE
002520     .
002530
002540*    BATCH-ID IS THE ONLY TEST IN THIS MODE - EVERY SITE SCORED
002550*    UNDER THE GIVEN BATCH IS ELIGIBLE, REGARDLESS OF CONFIG-ID.
002560 0310-FILTER-BY-BATCH-RTN.
002570     READ EVALUATION-RESULT-FILE-IN
002580         AT END
002590             SET FF-EVAL TO TRUE
002600             GO TO 0310-FILTER-BY-BATCH-EXIT
002610     END-READ
002620     IF EV-BATCH-ID = QM-BATCH-ID
002630         MOVE EV-RECORD TO FQ-RECORD
002640         WRITE FQ-RECORD
002650         ADD 1 TO WS-FILTER-COUNT
002660     END-IF
002670     .
002680 0310-FILTER-BY-BATCH-EXIT.
002690     EXIT.
002700
002710*    RESULTS-BY-CONFIG-AND-BATCH - SAR-0229 CORRECTED THIS TEST
002720*    TO REQUIRE BOTH CONFIG-ID AND BATCH-ID TO MATCH THE CARD,
002730*    NOT CONFIG-ID ALONE - THE ORIGINAL CODING WOULD HAVE MIXED
002740*    ONE CONFIG'S RESULTS FROM EVERY BATCH IT EVER RAN IN TOGETHER
002750*    INTO WHAT WAS SUPPOSED TO BE A SINGLE-BATCH REPORT.
002760 0400-BUILD-BY-CONFIG-BATCH-RTN.
002770     SET FF-EVAL TO FALSE
002780     MOVE SPACE TO FIN-ENREG
002790     OPEN INPUT  EVALUATION-RESULT-FILE-IN
002800     OPEN OUTPUT EVAL-QUERY-FILTERED-FILE
002810     PERFORM 0410-FILTER-CONFIG-BATCH-RTN
002820         THRU 0410-FILTER-CONFIG-BATCH-EXIT
002830         UNTIL FF-EVAL
002840     CLOSE EVALUATION-RESULT-FILE-IN EVAL-QUERY-FILTERED-FILE
002850     SORT QUERY-SORT-FILE
002860         ON ASCENDING KEY SW1-RANK-POSITION
002870         USING EVAL-QUERY-FILTERED-FILE
002880         GIVING EVAL-QUERY-RESULT-FILE
002890     .
002900
002910*    BOTH CONFIG-ID AND BATCH-ID MUST MATCH THE CARD (SAR-0229) -
002920*    AN AND TEST, NOT TWO SEPARATE PASSES OVER THE FILE.
002930 0410-FILTER-CONFIG-BATCH-RTN.
002940     READ EVALUATION-RESULT-FILE-IN
002950         AT END
002960             SET FF-EVAL TO TRUE
002970             GO TO 0410-FILTER-CONFIG-BATCH-EXIT
002980     END-READ
002990     IF EV-CONFIG-ID = QM-CONFIG-ID AND EV-BATCH-ID = QM-BATCH-ID
003000         MOVE EV-RECORD TO FQ-RECORD
003010         WRITE FQ-RECORD
003020         ADD 1 TO WS-FILTER-COUNT
003030     END-IF
003040     .
003050 0410-FILTER-CONFIG-BATCH-EXIT.
003060     EXIT.
003070
003080*    OPERATOR-FACING SUMMARY DISPLAY FOR THE RUN LOG - ECHOES THE
003090*    MODE BYTE THAT DROVE THIS RUN SO THE LOG IS SELF-DESCRIBING
003100*    WITHOUT CROSS-REFERENCING THE MODE CARD ITSELF.
003110 9999-END-OF-JOB-RTN.
003120     DISPLAY "6-EVAL-QUERY - MODE CARD BYTE     : " QM-MODE-PRINTABLE
003130     DISPLAY "6-EVAL-QUERY - ROWS FILTERED      : " WS-FILTER-COUNT
003140     STOP RUN
003150     .
