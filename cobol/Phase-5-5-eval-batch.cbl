000100******************************************************************
000110* PROGRAM:  5-EVAL-BATCH
000120* AUTHOR:   W. OYELARAN-DUBOIS
000130* INSTALLATION: CONSOLIDATED RETAIL SYSTEMS - SITE ANALYSIS DIV.
000140* DATE-WRITTEN: 11/06/1990
000150* DATE-COMPILED:
000160* SECURITY: CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180* PURPOSE:  SELECT THE LATEST SCORING BATCH, BUILD ITS TOP-N
000190*           RESULT LISTING (JOINED TO SITE AND DISTRICT), AND
000200*           BUILD THE ONE-ROW-PER-SITE LATEST-EVALUATION SET.
000210*           THIS IS THE LARGEST PROGRAM IN THE SUITE - IT RUNS
000220*           FIVE SEPARATE SEQUENTIAL PASSES, TWO OF THEM SORTS,
000230*           OVER THE SAME EVALUATION-RESULT FEED.
000240*
000250* TECTONICS: COBC
000260******************************************************************
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.     5-EVAL-BATCH.
000290 AUTHOR.         W. OYELARAN-DUBOIS.
000300 INSTALLATION.   CONSOLIDATED RETAIL SYSTEMS - SITE ANALYSIS DIV.
000310 DATE-WRITTEN.   11/06/1990.
000320 DATE-COMPILED.
000330 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000340******************************************************************
000350* CHANGE LOG
000360* DATE       BY    TICKET    DESCRIPTION
000370* ---------- ----- --------- ------------------------------------
000380* 11/06/1990 WOD   SAR-0071  ORIGINAL CODING - TOP RESULTS FROM
000390*                             THE LATEST BATCH ONLY, NO PER-SITE
000400*                             HISTORY COLLAPSE.
000410* 04/18/1993 WOD   SAR-0183  ADDED THE LATEST-EVALUATION-PER-SITE
000420*                             PASS - ONE ROW PER SITE, KEYED ON
000430*                             THE MAXIMUM CREATED-AT TIMESTAMP.
000440* 10/02/1994 RFT   SAR-0205  LATEST BATCH IS NOW CHOSEN BY MAXIMUM
000450*                             CREATED-AT, NOT BY COMPARING BATCH-ID
000460*                             AS A STRING - TWO BATCHES RUN ON THE
000470*                             SAME DAY SORTED WRONG UNDER THE OLD
000480*                             LOGIC.
000490* 07/11/1997 JMQ   SAR-0252  ADDED THE SITE-LOOKUP BUILD STEP SO
000500*                             THE TOP-RESULTS JOIN NO LONGER NEEDS
000510*                             POTENTIAL-SITE-FILE-IN OPEN RANDOM -
000520*                             IT IS LINE SEQUENTIAL ON THIS SHOPS
000530*                             EXTRACT.
000540* 02/19/1999 JMQ   Y2K-0015  YEAR 2000 REVIEW - CREATED-AT IS A
000550*                             26-BYTE ISO TIMESTAMP STRING AND
000560*                             COMPARES CORRECTLY ACROSS THE
000570*                             CENTURY BOUNDARY WITH NO CHANGE.
000580*                             CERTIFIED Y2K COMPLIANT.
000590* 05/17/2003 DPK   SAR-0347  SWITCHED ASSIGN CLAUSES TO LOGICAL
000600*                             NAMES PER STANDARDS MEMO 03-06.
000610* 02/14/2006 LNC   SAR-0402  ADDED THE TOP-N-PARM-FILE CONTROL
000620*                             CARD SO THE CALLER CAN OVERRIDE THE
000630*                             TOP-RESULTS LIMIT THE SAME WAY
000640*                             3-TOP-SITES ALREADY DOES - LIMIT
000650*                             STILL DEFAULTS TO 10 WHEN THE CARD
000660*                             IS ABSENT OR ZERO.
000670* 02/21/2006 LNC   SAR-0402B RESTORED THE SELECT/FD PAIR FOR
000680*                             POTENTIAL-SITE-FILE-IN - THE 0150
000690*                             SITE-LOOKUP BUILD STEP HAD BEEN
000700*                             OPENING AND READING A FILE WITH NO
000710*                             FILE-CONTROL ENTRY BEHIND IT.
000720* 03/07/2006 LNC   SAR-0410  MOVED EVERY EVALUATION-RESULT-SHAPED
000730*                             RECORD (EV, SW1, SW2, SW3, LS) OUT
000740*                             TO COPYBOOK EVALREC, AND PS/DJ/TR
000750*                             OUT TO POTSITE/DISTIDX/TOPSITE - SIX
000760*                             OF THE EIGHT RECORDS IN THIS PROGRAM
000770*                             WERE HAND-CARRIED COPIES OF LAYOUTS
000780*                             MAINTAINED ELSEWHERE IN THE SUITE.
000790* 03/07/2006 LNC   SAR-0410  DROPPED WORKING-DATA-MANAGER, LATEST-
000800*                             BATCH-MANAGER, CONTROL-BREAK-MANAGER
000810*                             AND FILE-WORKING-MANAGER - ALL NINE
000820*                             SCALAR ITEMS ARE NOW PLAIN 77-LEVEL
000830*                             ENTRIES.
000840* 03/08/2006 LNC   SAR-0410  EXPANDED THE PARAGRAPH-LEVEL COMMENTS
000850*                             BELOW SO A NEW HAND ON THIS PROGRAM
000860*                             DOES NOT HAVE TO RE-DERIVE WHY EACH
000870*                             OF THE FIVE PASSES IS SHAPED AS IT
000880*                             IS BEFORE TOUCHING IT.
000890******************************************************************
000900 ENVIRONMENT DIVISION.
000910 CONFIGURATION SECTION.
000920 SOURCE-COMPUTER.    IBM-370.
000930 OBJECT-COMPUTER.    IBM-370.
000940*    UPSI-0 DOCUMENTS THE JOIN-ANOMALY TRACE FOR THE OPERATOR -
000950*    NOT TESTED ANYWHERE IN THIS CODE, THE DISPLAY STATEMENTS
000960*    BELOW ARE UNCONDITIONAL REGARDLESS OF THE SWITCH SETTING.
000970 SPECIAL-NAMES.      C01 IS TOP-OF-FORM
000980                     UPSI-0 IS ANOMALY-TRACE-SWITCH.
000990 INPUT-OUTPUT SECTION.
001000 FILE-CONTROL.
001010
001020*    FULL CANDIDATE SITE POPULATION - SAME FEED 2-SITE-RANK,
001030*    3-TOP-SITES AND 4-SITE-STATS READ (SAR-0402B).
001040     SELECT POTENTIAL-SITE-FILE-IN ASSIGN TO SITEIN
001050         ORGANIZATION LINE SEQUENTIAL.
001060
001070*    SCORING-RUN RESULTS - ONE RECORD PER SITE PER BATCH.
001080     SELECT EVALUATION-RESULT-FILE-IN ASSIGN TO EVALIN
001090         ORGANIZATION LINE SEQUENTIAL.
001100
001110*    CANDIDATE SITE EXTRACT REBUILT AS AN INDEXED LOOKUP SO THE
001120*    TOP-RESULTS JOIN CAN RANDOM-READ IT BY SITE-ID (SAR-0252).
001130     SELECT SITE-LOOKUP-FILE ASSIGN TO SITELKP
001140         ORGANIZATION IS INDEXED
001150         ACCESS MODE IS RANDOM
001160         RECORD KEY IS SL-SITE-ID.
001170
001180*    DISTRICT LOOKUP BUILT BY 1-DISTRICTS.
001190     SELECT DISTRICT-INDEX-FILE ASSIGN TO DISTIDX
001200         ORGANIZATION IS INDEXED
001210         ACCESS MODE IS RANDOM
001220         RECORD KEY IS DJ-DISTRICT-ID.
001230
001240*    OPTIONAL CONTROL CARD GIVING THE TOP-RESULTS LIMIT; DEFAULT
001250*    10 (SAR-0402).
001260     SELECT TOP-N-PARM-FILE ASSIGN TO TOPNPRM
001270         ORGANIZATION LINE SEQUENTIAL.
001280
001290*    WORK FILES FOR THE TOP-N-FROM-LATEST-BATCH PASS.
001300     SELECT EVAL-FILTERED-FILE ASSIGN TO EVALFLT
001310         ORGANIZATION LINE SEQUENTIAL.
001320*    EVALSW1/2/3 ARE THIS PROGRAM'S OWN SCRATCH FILES - THE
001330*    NUMBER SUFFIX TRACKS WHICH OF THE THREE SEQUENTIAL PASSES
001340*    USES EACH ONE, NOT A GENERAL SORT-WORK POOL SHARED ACROSS
001350*    PROGRAMS.
001360     SELECT RANK-SORT-FILE ASSIGN TO EVALSW1.
001370     SELECT EVAL-RANKED-FILE ASSIGN TO EVALRNK
001380         ORGANIZATION LINE SEQUENTIAL.
001390
001400*    WORK FILES FOR THE LATEST-EVALUATION-PER-SITE PASS.
001410     SELECT SITE-SORT-FILE ASSIGN TO EVALSW2.
001420     SELECT EVAL-BY-SITE-FILE ASSIGN TO EVALBYS
001430         ORGANIZATION LINE SEQUENTIAL.
001440     SELECT EVAL-PENDING-FILE ASSIGN TO EVALPND
001450         ORGANIZATION LINE SEQUENTIAL.
001460     SELECT SCORE-SORT-FILE ASSIGN TO EVALSW3.
001470
001480*    FINAL REPORT OUTPUTS.
001490     SELECT EVAL-TOP-RESULT-FILE ASSIGN TO EVALTOP
001500         ORGANIZATION LINE SEQUENTIAL.
001510     SELECT EVAL-LATEST-SITE-FILE ASSIGN TO EVLATEST
001520         ORGANIZATION LINE SEQUENTIAL.
001530
001540 DATA DIVISION.
001550 FILE SECTION.
001560
001570*    CANDIDATE SITE LAYOUT - COPIED FROM THE SHOP COPYBOOK LIBRARY
001580*    (SAR-0410).  "PS-" REPLACES THE COPYBOOK'S "XX-" PLACEHOLDER.
001590*    ONLY A HANDFUL OF FIELDS ARE CARRIED INTO THE SITE-LOOKUP
001600*    BUILD BELOW, BUT THE FULL BREAKDOWN KEEPS THIS PROGRAM IN
001610*    STEP WITH THE FEED'S TRUE SHAPE.
001620 FD  POTENTIAL-SITE-FILE-IN.
001630     COPY POTSITE REPLACING ==XX-== BY ==PS-==.
001640
001650*    EVALUATION RESULT LAYOUT - COPIED FROM THE SAME LIBRARY
001660*    (SAR-0410).  THIS IS THE ONE RECORD WHOSE FIELDS ARE
001670*    REFERENCED THROUGHOUT EVERY PASS IN THIS PROGRAM, NOT JUST
001680*    ONE PARAGRAPH.
001690 FD  EVALUATION-RESULT-FILE-IN.
001700     COPY EVALREC REPLACING ==XX-== BY ==EV-==.
001710
001720*    CONTROL CARD - LOCAL TO THIS PROGRAM AND 3-TOP-SITES ONLY,
001730*    NEITHER HAND-CARRIES THE OTHER'S COPY, SO THIS STAYS INLINE.
001740 FD  TOP-N-PARM-FILE.
001750 01  PARM-RECORD.
001760     05  PARM-LIMIT-VALUE          PIC 9(4).
001770     05  FILLER                    PIC X(76).
001780
001790*    SITE-LOOKUP IS A NARROWER PROJECTION OF THE CANDIDATE SITE
001800*    RECORD - EIGHT FIELDS ONLY, BUILT FRESH EACH RUN SO THE
001810*    TOP-RESULTS JOIN CAN RANDOM-READ BY SITE-ID.  NO OTHER
001820*    PROGRAM BUILDS OR READS THIS SHAPE, SO IT STAYS INLINE.
001830 FD  SITE-LOOKUP-FILE.
001840 01  SL-RECORD.
001850     05  SL-SITE-ID                PIC 9(9).
001860     05  SL-SITE-CODE              PIC X(50).
001870     05  SL-ADDRESS                PIC X(500).
001880     05  SL-DISTRICT-ID            PIC 9(9).
001890     05  SL-RENT-COST              PIC S9(9)V99.
001900     05  SL-FLOOR-AREA             PIC S9(7)V99.
001910     05  SL-TRAFFIC-SCORE          PIC 9(4).
001920     05  SL-COMPETITOR-COUNT       PIC 9(4).
001930     05  FILLER                    PIC X(04).
001940
001950*    SPLIT ADDRESS VIEW - SAME CONVENTION AS THE OTHER SITE-
001960*    BEARING PROGRAMS IN THIS SUITE (SEE 2-SITE-RANK SAR-0289).
001970 01  SL-ADDRESS-SPLIT REDEFINES SL-ADDRESS.
001980     05  SL-ADDRESS-LINE-1         PIC X(250).
001990     05  SL-ADDRESS-LINE-2         PIC X(250).
002000
002010*    DISTRICT LOOKUP RECORD - COPIED FROM THE SHOP COPYBOOK
002020*    LIBRARY (SAR-0410), SAME AS 1-DISTRICTS AND 3-TOP-SITES.
002030 FD  DISTRICT-INDEX-FILE.
002040     COPY DISTIDX REPLACING ==XX-== BY ==DJ-==.
002050
002060*    FLAT 237-BYTE BUFFER - NO FIELD BREAKDOWN, THE FILTER
002070*    PARAGRAPH MOVES THE WHOLE EVALUATION-RESULT ROW THROUGH AS
002080*    ONE GROUP AND NEVER TESTS AN INDIVIDUAL FIELD ON THIS SIDE.
002090 FD  EVAL-FILTERED-FILE.
002100 01  FL-RECORD                     PIC X(237).
002110
002120*    SORT WORK RECORD FOR THE RANK-POSITION SORT BELOW - SAME
002130*    EVALUATION-RESULT SHAPE, "SW1-" PREFIX, COPIED FROM THE SHOP
002140*    COPYBOOK LIBRARY (SAR-0410).
002150 SD  RANK-SORT-FILE.
002160     COPY EVALREC REPLACING ==XX-== BY ==SW1-==.
002170
002180 FD  EVAL-RANKED-FILE.
002190*    FLAT 237-BYTE IMAGE, NOW IN RANK-POSITION ORDER.
002200 01  RK-RECORD                     PIC X(237).
002210
002220*    SORT WORK RECORD FOR THE SITE-ID/CREATED-AT SORT BELOW - SAME
002230*    SHAPE AGAIN, "SW2-" PREFIX.
002240 SD  SITE-SORT-FILE.
002250     COPY EVALREC REPLACING ==XX-== BY ==SW2-==.
002260
002270 FD  EVAL-BY-SITE-FILE.
002280*    FLAT 237-BYTE IMAGE, NOW IN SITE-ID/CREATED-AT ORDER.
002290 01  BS-RECORD                     PIC X(237).
002300
002310 FD  EVAL-PENDING-FILE.
002320*    FLAT 237-BYTE IMAGE - ONE ROW PER SITE, THE WINNER OF THE
002330*    COLLAPSE PASS BELOW, NOT YET RE-ORDERED BY SCORE.
002340 01  PN-RECORD                     PIC X(237).
002350
002360*    SORT WORK RECORD FOR THE FINAL SCORE SORT - SAME SHAPE AGAIN,
002370*    "SW3-" PREFIX.
002380 SD  SCORE-SORT-FILE.
002390     COPY EVALREC REPLACING ==XX-== BY ==SW3-==.
002400
002410*    REPORT ROW LAYOUT - COPIED FROM THE SHOP COPYBOOK LIBRARY
002420*    (SAR-0410), SAME SHAPE 3-TOP-SITES USES.  THE COPYBOOK
002430*    ALREADY CARRIES ITS OWN COST-AREA REDEFINES, SO NO SEPARATE
002440*    ONE IS DECLARED HERE.
002450 FD  EVAL-TOP-RESULT-FILE.
002460     COPY TOPSITE REPLACING ==XX-== BY ==TR-==.
002470
002480*    SAR-0183 FOLLOW-ON - THIS RECORD MUST MATCH THE PHYSICAL
002490*    IMAGE SORT VERB 0650-SORT-LATEST-BY-SCORE-RTN GIVES INTO
002500*    THIS FILE, FIELD FOR FIELD - IT IS THE FULL EVALUATION-
002510*    RESULT ROW KEPT FOR EACH SITE, NOT A TRIMMED PROJECTION OF
002520*    IT, SO IT TAKES THE SAME EVALREC COPYBOOK AS EVERY OTHER
002530*    EVALUATION-RESULT-SHAPED RECORD IN THIS PROGRAM.
002540 FD  EVAL-LATEST-SITE-FILE.
002550     COPY EVALREC REPLACING ==XX-== BY ==LS-==.
002560
002570 WORKING-STORAGE SECTION.
002580
002590*    TOP-N LIMIT, DEFAULTS TO 10 UNTIL THE PARM CARD OVERRIDES IT
002600*    - STANDALONE 77-LEVEL ITEM PER SHOP CONVENTION (SAR-0410).
002610 77  WS-LIMIT-VALUE            PIC 9(4)       VALUE 10.
002620*    ROWS WRITTEN TO THE TOP-RESULTS REPORT SO FAR THIS RUN.
002630 77  WS-TOP-EMIT-COUNT         PIC S9(7) COMP VALUE ZERO.
002640*    JOINS THAT FAILED TO RESOLVE AGAINST EITHER SITE-LOOKUP-FILE
002650*    OR DISTRICT-INDEX-FILE.
002660 77  WS-JOIN-ANOMALY-COUNT     PIC S9(7) COMP VALUE ZERO.
002670*    ROWS WRITTEN TO THE LATEST-EVALUATION-PER-SITE FILE.
002680 77  WS-LATEST-EMIT-COUNT      PIC S9(7) COMP VALUE ZERO.
002690
002700*    WINNING BATCH-ID AND ITS TIMESTAMP FROM THE 0200/0210 SCAN -
002710*    BOTH START AT THE LOW END OF THEIR RESPECTIVE COLLATING
002720*    SEQUENCES SO THE FIRST RECORD READ ALWAYS BECOMES THE
002730*    PROVISIONAL WINNER (SAR-0205).
002740 77  WS-LATEST-BATCH-ID        PIC X(100)     VALUE SPACE.
002750 77  WS-LATEST-CREATED-AT      PIC X(26)      VALUE LOW-VALUE.
002760
002770*    CONTROL-BREAK FIELDS FOR THE 0610 COLLAPSE PASS - THE
002780*    SITE-ID CARRIED FORWARD FROM THE PRIOR RECORD AND A FLAG
002790*    FOR "HAVE WE SEEN ANY ROW YET" SO THE FIRST RECORD OF THE
002800*    WHOLE FILE DOES NOT TRIGGER A SPURIOUS FLUSH.
002810 77  WS-PREV-SITE-ID           PIC 9(9)       VALUE ZERO.
002820 77  WS-FIRST-SITE-SWITCH      PIC X(01)      VALUE "Y".
002830     88  WS-FIRST-SITE-ROW                    VALUE "Y".
002840
002850*    END-OF-FILE SWITCHES - ONE PER SEQUENTIAL PASS IN THIS
002860*    PROGRAM.  EACH IS RESET TO SPACE AT THE TOP OF THE PASS THAT
002870*    USES IT SINCE THE SAME SWITCH NAME IS REUSED ACROSS MULTIPLE
002880*    OPENS OF THE SAME LOGICAL FILE.
002890 77  FIN-ENREG                 PIC X(01) VALUE SPACE.
002900     88  FF-EVAL                          VALUE HIGH-VALUE.
002910 77  FIN-ENREG-2               PIC X(01) VALUE SPACE.
002920     88  FF-RANKED                        VALUE HIGH-VALUE.
002930 77  FIN-ENREG-3               PIC X(01) VALUE SPACE.
002940     88  FF-BY-SITE                       VALUE HIGH-VALUE.
002950
002960*    FILE STATUS FOR THE OPTIONAL PARM CARD - SEE 3-TOP-SITES FOR
002970*    THE SAME CONVENTION ("35"/"05" BOTH MEAN "NO OVERRIDE").
002980 77  PARM-FILE-STATUS          PIC X(02) VALUE SPACE.
002990     88  PARM-FILE-OK                    VALUE "00".
003000
003010 PROCEDURE DIVISION.
003020
003030*    MAIN LINE - FIVE PASSES IN STRICT SEQUENCE.  EACH PASS OPENS
003040*    AND CLOSES ITS OWN FILES RATHER THAN SHARING ONE OPEN/CLOSE
003050*    PAIR ACROSS THE WHOLE PROGRAM, SO NO TWO PASSES EVER HOLD THE
003060*    SAME FILE OPEN AT ONCE.
003070 0100-MAIN-PROCESS.
003080*    PASS 1 - BUILD THE INDEXED SITE LOOKUP FROM THE RAW CANDIDATE
003090*    SITE FEED, SO THE TOP-RESULTS JOIN BELOW CAN RANDOM-READ IT.
003100     PERFORM 0150-OPEN-SITE-LOOKUP-RTN
003110     PERFORM 0160-READ-SITE-RTN THRU 0160-READ-SITE-EXIT
003120         UNTIL FF-EVAL
003130     PERFORM 0170-CLOSE-SITE-LOOKUP-RTN
003140
003150*    PASS 2 - SCAN EVERY EVALUATION RESULT ONCE TO FIND WHICH
003160*    BATCH-ID CARRIES THE MAXIMUM CREATED-AT TIMESTAMP.
003170     PERFORM 0200-OPEN-LATEST-BATCH-RTN
003180     PERFORM 0210-READ-FOR-LATEST-RTN THRU 0210-READ-FOR-LATEST-EXIT
003190         UNTIL FF-EVAL
003200     PERFORM 0220-CLOSE-LATEST-BATCH-RTN
003210
003220*    PASS 3 - REREAD THE SAME FILE, KEEP ONLY THE WINNING BATCH'S
003230*    ROWS, AND SORT THAT SUBSET INTO ASCENDING RANK ORDER.
003240     PERFORM 0300-OPEN-FILTER-RTN
003250     PERFORM 0310-FILTER-READ-RTN THRU 0310-FILTER-READ-EXIT
003260         UNTIL FF-EVAL
003270     PERFORM 0320-CLOSE-FILTER-RTN
003280     PERFORM 0350-SORT-RANKED-RTN
003290
003300*    PASS 4 - READ THE OPTIONAL LIMIT CARD, THEN JOIN EACH RANKED
003310*    ROW TO ITS SITE AND DISTRICT AND EMIT THE TOP-N REPORT,
003320*    STOPPING EARLY ONCE THE LIMIT IS REACHED.
003330     PERFORM 0390-READ-LIMIT-PARM-RTN
003340     PERFORM 0400-OPEN-JOIN-RTN
003350     PERFORM 0410-JOIN-READ-RTN THRU 0410-JOIN-READ-EXIT
003360         UNTIL FF-RANKED OR WS-TOP-EMIT-COUNT NOT LESS WS-LIMIT-VALUE
003370     PERFORM 0420-CLOSE-JOIN-RTN
003380
003390*    PASS 5 - SORT THE FULL EVALUATION HISTORY BY SITE-ID THEN BY
003400*    CREATED-AT, COLLAPSE IT TO ONE (LATEST) ROW PER SITE, AND
003410*    RE-SORT THAT COLLAPSED SET DESCENDING BY SCORE.
003420     PERFORM 0500-SORT-BY-SITE-RTN
003430
003440     PERFORM 0600-OPEN-COLLAPSE-RTN
003450     PERFORM 0610-COLLAPSE-READ-RTN THRU 0610-COLLAPSE-READ-EXIT
003460         UNTIL FF-BY-SITE
003470     PERFORM 0620-FLUSH-LAST-SITE-RTN
003480     PERFORM 0630-CLOSE-COLLAPSE-RTN
003490     PERFORM 0650-SORT-LATEST-BY-SCORE-RTN
003500
003510*    PASS 6 - CONFIRM THE FINAL LATEST-PER-SITE FILE THE SORT
003520*    VERB ABOVE PRODUCED, COUNTING ROWS FOR THE RUN LOG.
003530     PERFORM 0700-OPEN-EMIT-LATEST-RTN
003540     PERFORM 0710-EMIT-LATEST-READ-RTN THRU 0710-EMIT-LATEST-READ-EXIT
003550         UNTIL FF-BY-SITE
003560     PERFORM 0720-CLOSE-EMIT-LATEST-RTN
003570
003580     PERFORM 9999-END-OF-JOB-RTN
003590     .
003600
003610*    SAR-0252 - THE SITE EXTRACT IS REBUILT HERE AS AN INDEXED
003620*    LOOKUP SO THE TOP-RESULTS JOIN (PARAGRAPH 0410) CAN RANDOM-
003630*    READ IT BY SITE-ID, THE SAME WAY 1-DISTRICTS BUILDS ITS
003640*    DISTRICT LOOKUP FOR THE DOWNSTREAM JOIN PROGRAMS.
003650 0150-OPEN-SITE-LOOKUP-RTN.
003660*    FF-EVAL IS FORCED BACK TO SPACE ON OPEN SINCE IT CAN BE LEFT
003670*    SET BY A PRIOR RUN'S FINAL PASS UNDER SOME COMPILERS' CARRY-
003680*    OVER RULES - BELT AND SUSPENDERS, COSTS NOTHING TO BE SURE.
003690     OPEN INPUT  POTENTIAL-SITE-FILE-IN
003700     OPEN OUTPUT SITE-LOOKUP-FILE
003710     SET FF-EVAL TO FALSE
003720     MOVE SPACE TO FIN-ENREG
003730     .
003740
003750*    FIELD-BY-FIELD MOVE FROM THE CANDIDATE SITE RECORD INTO THE
003760*    NARROWER SITE-LOOKUP ROW - ONLY THE FIELDS THE JOIN
003770*    PARAGRAPH ACTUALLY NEEDS ARE CARRIED FORWARD.
003780 0160-READ-SITE-RTN.
003790     READ POTENTIAL-SITE-FILE-IN
003800         AT END
003810*            NO MORE CANDIDATE SITES - THE LOOKUP BUILD IS DONE.
003820             SET FF-EVAL TO TRUE
003830             GO TO 0160-READ-SITE-EXIT
003840     END-READ
003850*    EVERY FIELD THE DOWNSTREAM JOIN CAN NEED IS CARRIED ACROSS
003860*    HERE; FIELDS WITH NO DOWNSTREAM USE ARE LEFT BEHIND ON
003870*    PURPOSE TO KEEP SITE-LOOKUP-FILE NARROW.
003880     MOVE PS-SITE-ID          TO SL-SITE-ID
003890     MOVE PS-SITE-CODE        TO SL-SITE-CODE
003900     MOVE PS-ADDRESS          TO SL-ADDRESS
003910     MOVE PS-DISTRICT-ID      TO SL-DISTRICT-ID
003920     MOVE PS-RENT-COST        TO SL-RENT-COST
003930     MOVE PS-FLOOR-AREA       TO SL-FLOOR-AREA
003940     MOVE PS-TRAFFIC-SCORE    TO SL-TRAFFIC-SCORE
003950     MOVE PS-COMPETITOR-COUNT TO SL-COMPETITOR-COUNT
003960*    WRITE BY KEY - A DUPLICATE SITE-ID IN THE FEED IS LOGGED BUT
003970*    DOES NOT ABORT THE RUN, SINCE THE FIRST OCCURRENCE ALREADY
003980*    WON THE KEY AND THE JOIN ONLY EVER NEEDS ONE.
003990     WRITE SL-RECORD
004000         INVALID KEY
004010             DISPLAY "5-EVAL-BATCH - DUPLICATE SITE-ID "
004020                     SL-SITE-ID
004030     END-WRITE
004040     .
004050 0160-READ-SITE-EXIT.
004060     EXIT.
004070
004080*    SITE-LOOKUP-FILE STAYS OPEN FOR THE REST OF THE RUN - ONLY
004090*    THE BUILD-SIDE FILES CLOSE HERE.
004100 0170-CLOSE-SITE-LOOKUP-RTN.
004110*    THE SWITCH IS RESET SO THE NEXT PASS'S UNTIL TEST STARTS
004120*    FROM A CLEAN STATE RATHER THAN INHERITING THIS PASS'S EOF.
004130     CLOSE POTENTIAL-SITE-FILE-IN SITE-LOOKUP-FILE
004140     SET FF-EVAL TO FALSE
004150     MOVE SPACE TO FIN-ENREG
004160     .
004170
004180*    SAR-0205 - THE LATEST BATCH IS THE ONE WHOSE CREATED-AT IS
004190*    THE HIGHEST ACROSS EVERY RESULT ROW, NOT THE ONE WHOSE
004200*    BATCH-ID SORTS HIGHEST AS A STRING.
004210 0200-OPEN-LATEST-BATCH-RTN.
004220*    BOTH HOLDING FIELDS START AT THEIR LOW EXTREME SO THE VERY
004230*    FIRST RECORD READ ALWAYS BECOMES THE PROVISIONAL WINNER.
004240     OPEN INPUT EVALUATION-RESULT-FILE-IN
004250     MOVE LOW-VALUE TO WS-LATEST-CREATED-AT
004260     MOVE SPACE     TO WS-LATEST-BATCH-ID
004270     .
004280
004290*    SIMPLE HIGH-WATER-MARK SCAN - EVERY RECORD IS COMPARED TO
004300*    THE BEST SEEN SO FAR, NO SORT IS NEEDED JUST TO FIND ONE MAX.
004310 0210-READ-FOR-LATEST-RTN.
004320     READ EVALUATION-RESULT-FILE-IN
004330         AT END
004340             SET FF-EVAL TO TRUE
004350             GO TO 0210-READ-FOR-LATEST-EXIT
004360     END-READ
004370*    A STRICTLY-GREATER TEST, NOT GREATER-OR-EQUAL, SO THE FIRST
004380*    ROW OF A TIE KEEPS ITS BATCH-ID RATHER THAN FLIPPING TO THE
004390*    LAST ROW OF THE TIE - NOT THAT TWO BATCHES SHOULD EVER SHARE
004400*    THE EXACT SAME TIMESTAMP IN PRACTICE.
004410     IF EV-CREATED-AT > WS-LATEST-CREATED-AT
004420         MOVE EV-CREATED-AT TO WS-LATEST-CREATED-AT
004430         MOVE EV-BATCH-ID   TO WS-LATEST-BATCH-ID
004440     END-IF
004450     .
004460 0210-READ-FOR-LATEST-EXIT.
004470     EXIT.
004480
004490*    THE FILE MUST CLOSE AND REOPEN BEFORE THE FILTER PASS BELOW
004500*    CAN READ IT AGAIN FROM THE TOP - COBOL SEQUENTIAL READ HAS
004510*    NO "REWIND" VERB ON THIS SHOP'S COMPILER.
004520 0220-CLOSE-LATEST-BATCH-RTN.
004530     CLOSE EVALUATION-RESULT-FILE-IN
004540     SET FF-EVAL TO FALSE
004550     MOVE SPACE TO FIN-ENREG
004560     .
004570
004580*    SECOND PASS OVER THE SAME FILE, NOW THAT WS-LATEST-BATCH-ID
004590*    IS KNOWN, TO PULL OUT ONLY THAT BATCH'S ROWS.
004600 0300-OPEN-FILTER-RTN.
004610     OPEN INPUT  EVALUATION-RESULT-FILE-IN
004620     OPEN OUTPUT EVAL-FILTERED-FILE
004630     .
004640
004650*    ANY ROW NOT CARRYING THE WINNING BATCH-ID IS SILENTLY
004660*    DROPPED HERE - THIS IS THE ONLY FILTER STEP IN THE WHOLE
004670*    TOP-N-FROM-LATEST-BATCH PASS.
004680 0310-FILTER-READ-RTN.
004690     READ EVALUATION-RESULT-FILE-IN
004700         AT END
004710             SET FF-EVAL TO TRUE
004720             GO TO 0310-FILTER-READ-EXIT
004730     END-READ
004740*    THE WHOLE ROW IS MOVED ACROSS AS ONE GROUP - THE FILTER
004750*    PASS NEVER NEEDS TO ADDRESS AN INDIVIDUAL FIELD.
004760     IF EV-BATCH-ID = WS-LATEST-BATCH-ID
004770         MOVE EV-RECORD TO FL-RECORD
004780         WRITE FL-RECORD
004790     END-IF
004800     .
004810 0310-FILTER-READ-EXIT.
004820     EXIT.
004830
004840 0320-CLOSE-FILTER-RTN.
004850     CLOSE EVALUATION-RESULT-FILE-IN EVAL-FILTERED-FILE
004860     SET FF-EVAL TO FALSE
004870     MOVE SPACE TO FIN-ENREG
004880     .
004890
004900*    RANK-POSITION ALREADY CARRIES THE REPORT ORDER - THIS SORT
004910*    DOES NOT RECOMPUTE A SCORE ORDERING, IT ONLY IMPOSES THE
004920*    ASCENDING RANK SEQUENCE ON THE FILTERED BATCH SUBSET.
004930 0350-SORT-RANKED-RTN.
004940*    USING/GIVING FORM - NO INPUT OR OUTPUT PROCEDURE IS NEEDED
004950*    SINCE NO FIELD IS EDITED DURING THE SORT ITSELF.
004960     SORT RANK-SORT-FILE
004970         ON ASCENDING KEY SW1-RANK-POSITION
004980         USING EVAL-FILTERED-FILE
004990         GIVING EVAL-RANKED-FILE
005000     .
005010
005020*    SAR-0402 - LIMIT DEFAULTS TO 10 WHEN THE CARD IS ABSENT OR
005030*    ZERO, THE SAME DEFAULTING RULE 3-TOP-SITES APPLIES.
005040 0390-READ-LIMIT-PARM-RTN.
005050*    THE LIMIT IS READ HERE, AFTER THE SORT, BUT USED ONLY BY THE
005060*    JOIN/EMIT LOOP THAT FOLLOWS IN 0410 - ORDER DOES NOT MATTER
005070*    SINCE NEITHER STEP TOUCHES THE OTHER'S FILES.
005080     OPEN INPUT TOP-N-PARM-FILE
005090     IF PARM-FILE-STATUS NOT = "35" AND NOT = "05"
005100         READ TOP-N-PARM-FILE
005110             AT END
005120                 CONTINUE
005130             NOT AT END
005140                 IF PARM-LIMIT-VALUE > ZERO
005150                     MOVE PARM-LIMIT-VALUE TO WS-LIMIT-VALUE
005160                 END-IF
005170         END-READ
005180     END-IF
005190     CLOSE TOP-N-PARM-FILE
005200     .
005210
005220*    THREE INPUT FILES OPEN TOGETHER FOR THE JOIN - THE RANKED SET
005230*    DRIVES THE LOOP, SITE-LOOKUP AND DISTRICT-INDEX ARE BOTH
005240*    RANDOM-READ ONE KEY AT A TIME AS EACH RANKED ROW ARRIVES.
005250 0400-OPEN-JOIN-RTN.
005260*    SITE-LOOKUP-FILE IS STILL THE COPY BUILT BACK IN PARAGRAPH
005270*    0150 FROM THE START OF THIS RUN - IT IS NOT REBUILT HERE,
005280*    SINCE NOTHING BETWEEN THEN AND NOW COULD HAVE CHANGED IT.
005290     OPEN INPUT EVAL-RANKED-FILE
005300     OPEN INPUT SITE-LOOKUP-FILE
005310     OPEN INPUT DISTRICT-INDEX-FILE
005320     OPEN OUTPUT EVAL-TOP-RESULT-FILE
005330     .
005340
005350*    REFERENTIAL JOINS ARE MANDATORY - AN UNRESOLVED SITE-ID OR
005360*    DISTRICT-ID SKIPS THE ROW RATHER THAN WRITING IT BLANK, THE
005370*    SAME RULE 3-TOP-SITES APPLIES TO THE RANKED-SITE-FILE JOIN.
005380 0410-JOIN-READ-RTN.
005390*    THE FLAT RK-RECORD IS READ AND THEN MOVED BACK INTO THE
005400*    STRUCTURED EV-RECORD SO THE REST OF THIS PARAGRAPH CAN
005410*    ADDRESS ITS FIELDS BY NAME.
005420     READ EVAL-RANKED-FILE INTO RK-RECORD
005430         AT END
005440             SET FF-RANKED TO TRUE
005450             GO TO 0410-JOIN-READ-EXIT
005460     END-READ
005470     MOVE RK-RECORD TO EV-RECORD
005480*    FIRST JOIN - SITE-ID TO SITE-LOOKUP-FILE.  A MISS HERE MEANS
005490*    THE RESULT ROW REFERENCES A SITE NO LONGER IN THE CANDIDATE
005500*    POPULATION, SO THE ROW IS COUNTED AS AN ANOMALY AND DROPPED.
005510     MOVE EV-SITE-ID TO SL-SITE-ID
005520     READ SITE-LOOKUP-FILE
005530         INVALID KEY
005540             ADD 1 TO WS-JOIN-ANOMALY-COUNT
005550             DISPLAY "5-EVAL-BATCH - SITE NOT FOUND FOR RESULT "
005560                     EV-SITE-ID
005570             GO TO 0410-JOIN-READ-EXIT
005580     END-READ
005590*    SECOND JOIN - THE SITE'S DISTRICT-ID TO DISTRICT-INDEX-FILE.
005600*    SAME TREATMENT ON A MISS AS THE SITE JOIN ABOVE.
005610     MOVE SL-DISTRICT-ID TO DJ-DISTRICT-ID
005620     READ DISTRICT-INDEX-FILE
005630         INVALID KEY
005640             ADD 1 TO WS-JOIN-ANOMALY-COUNT
005650             DISPLAY "5-EVAL-BATCH - DISTRICT NOT FOUND FOR SITE "
005660                     SL-SITE-ID
005670             GO TO 0410-JOIN-READ-EXIT
005680     END-READ
005690*    REPORT ROW BUILT FIELD BY FIELD - THE SOURCE RECORDS AND THE
005700*    REPORT ROW DO NOT SHARE A COMMON LAYOUT, SO NO GROUP MOVE IS
005710*    POSSIBLE HERE.
005720     MOVE EV-RANK-POSITION    TO TR-RANK-POSITION
005730     MOVE SL-SITE-CODE        TO TR-SITE-CODE
005740     MOVE SL-ADDRESS          TO TR-ADDRESS
005750     MOVE DJ-DISTRICT-NAME    TO TR-DISTRICT-NAME
005760     MOVE EV-TOPSIS-SCORE     TO TR-TOPSIS-SCORE
005770     MOVE SL-RENT-COST        TO TR-RENT-COST
005780     MOVE SL-FLOOR-AREA       TO TR-FLOOR-AREA
005790     MOVE SL-TRAFFIC-SCORE    TO TR-TRAFFIC-SCORE
005800     MOVE SL-COMPETITOR-COUNT TO TR-COMPETITOR-COUNT
005810     MOVE SL-SITE-ID          TO TR-SITE-ID
005820*    COUNTER DRIVES THE MAIN-LINE UNTIL TEST - THE LOOP STOPS THE
005830*    INSTANT THIS REACHES WS-LIMIT-VALUE, NOT AT END OF FILE.
005840     WRITE TR-RECORD
005850     ADD 1 TO WS-TOP-EMIT-COUNT
005860     .
005870 0410-JOIN-READ-EXIT.
005880     EXIT.
005890
005900 0420-CLOSE-JOIN-RTN.
005910     CLOSE EVAL-RANKED-FILE SITE-LOOKUP-FILE DISTRICT-INDEX-FILE
005920           EVAL-TOP-RESULT-FILE
005930     SET FF-RANKED TO FALSE
005940     MOVE SPACE TO FIN-ENREG-2
005950     .
005960
005970*    SORTING ASCENDING BY SITE-ID THEN ASCENDING BY CREATED-AT
005980*    MEANS THE LAST RECORD SEEN FOR A GIVEN SITE-ID, BEFORE THE
005990*    KEY CHANGES, IS ALWAYS THE ONE WITH THE MAXIMUM TIMESTAMP -
006000*    PARAGRAPH 0610 RELIES ON THAT ORDERING.
006010 0500-SORT-BY-SITE-RTN.
006020*    THIS SORT READS STRAIGHT FROM EVALUATION-RESULT-FILE-IN, NOT
006030*    FROM THE LATEST-BATCH FILTER - THE PER-SITE COLLAPSE COVERS
006040*    EVERY BATCH EVER RUN, NOT JUST THE LATEST ONE.
006050     SORT SITE-SORT-FILE
006060         ON ASCENDING KEY SW2-SITE-ID
006070            ASCENDING KEY SW2-CREATED-AT
006080         USING EVALUATION-RESULT-FILE-IN
006090         GIVING EVAL-BY-SITE-FILE
006100     .
006110
006120*    PENDING-FILE RECEIVES ONE ROW PER DISTINCT SITE-ID AS THE
006130*    COLLAPSE LOOP DETECTS EACH CONTROL BREAK - OPENED EMPTY HERE.
006140 0600-OPEN-COLLAPSE-RTN.
006150     OPEN INPUT  EVAL-BY-SITE-FILE
006160     OPEN OUTPUT EVAL-PENDING-FILE
006170*    THE SWITCH IS SET HERE, NOT LEFT TO ITS WORKING-STORAGE
006180*    VALUE CLAUSE, SO A SECOND RUN IN THE SAME JOB STREAM STARTS
006190*    THIS PASS CLEAN EVEN IF THE PROGRAM STAYED LOADED.
006200     SET WS-FIRST-SITE-ROW TO TRUE
006210     .
006220
006230*    THE RECORD HELD IN EV-RECORD IS ALWAYS THE BEST (LATEST)
006240*    ROW SEEN SO FAR FOR THE CURRENT SITE-ID - WHEN THE KEY
006250*    CHANGES THAT HELD ROW IS FLUSHED BEFORE THE NEW SITE STARTS.
006260 0610-COLLAPSE-READ-RTN.
006270     READ EVAL-BY-SITE-FILE INTO BS-RECORD
006280         AT END
006290             SET FF-BY-SITE TO TRUE
006300             GO TO 0610-COLLAPSE-READ-EXIT
006310     END-READ
006320     MOVE BS-RECORD TO SW2-RECORD
006330*    FIRST ROW OF THE WHOLE FILE - THERE IS NOTHING YET TO FLUSH,
006340*    SO ONLY THE CONTROL FIELD IS PRIMED.
006350     IF WS-FIRST-SITE-ROW
006360         SET WS-FIRST-SITE-ROW TO FALSE
006370         MOVE SW2-SITE-ID TO WS-PREV-SITE-ID
006380     ELSE
006390*        SITE-ID CHANGED FROM THE PRIOR ROW - THE PRIOR SITE'S
006400*        LATEST RESULT (STILL HELD IN EV-RECORD) IS NOW COMPLETE
006410*        AND CAN BE WRITTEN BEFORE THIS NEW SITE'S ROWS ARRIVE.
006420*        BECAUSE THE INPUT IS SORTED ASCENDING BY CREATED-AT
006430*        WITHIN SITE-ID, THE LAST ROW COPIED INTO EV-RECORD
006440*        BEFORE A KEY CHANGE IS GUARANTEED TO BE THE LATEST ONE
006450*        FOR THAT SITE.
006460         IF SW2-SITE-ID NOT = WS-PREV-SITE-ID
006470             WRITE PN-RECORD FROM EV-RECORD
006480             MOVE SW2-SITE-ID TO WS-PREV-SITE-ID
006490             ADD 1 TO WS-LATEST-EMIT-COUNT
006500         END-IF
006510     END-IF
006520*    THE NEWLY-READ ROW BECOMES THE HELD "BEST SO FAR" FOR ITS
006530*    SITE-ID REGARDLESS OF WHETHER A FLUSH JUST HAPPENED - IT MAY
006540*    ITSELF BE FLUSHED ON A LATER ITERATION OR SUPERSEDED BY A
006550*    STILL-LATER ROW FOR THE SAME SITE.
006560     MOVE SW2-RESULT-ID         TO EV-RESULT-ID
006570     MOVE SW2-USER-ID           TO EV-USER-ID
006580     MOVE SW2-CONFIG-ID         TO EV-CONFIG-ID
006590     MOVE SW2-SITE-ID           TO EV-SITE-ID
006600     MOVE SW2-ALGORITHM-USED    TO EV-ALGORITHM-USED
006610     MOVE SW2-TOPSIS-SCORE      TO EV-TOPSIS-SCORE
006620     MOVE SW2-RANK-POSITION     TO EV-RANK-POSITION
006630     MOVE SW2-CREATED-AT        TO EV-CREATED-AT
006640     MOVE SW2-EXECUTION-TIME-MS TO EV-EXECUTION-TIME-MS
006650     MOVE SW2-BATCH-ID          TO EV-BATCH-ID
006660     .
006670 0610-COLLAPSE-READ-EXIT.
006680     EXIT.
006690
006700*    THE FINAL SITE-ID GROUP HAS NO FOLLOWING KEY CHANGE TO
006710*    TRIGGER ITS FLUSH, SO IT IS WRITTEN EXPLICITLY AT EOF.
006720 0620-FLUSH-LAST-SITE-RTN.
006730*    THE GUARD AGAINST WS-FIRST-SITE-ROW COVERS THE DEGENERATE
006740*    CASE OF AN ENTIRELY EMPTY EVAL-BY-SITE-FILE, WHERE NO ROW WAS
006750*    EVER HELD IN EV-RECORD TO FLUSH.
006760     IF NOT WS-FIRST-SITE-ROW
006770         WRITE PN-RECORD FROM EV-RECORD
006780         ADD 1 TO WS-LATEST-EMIT-COUNT
006790     END-IF
006800     .
006810
006820 0630-CLOSE-COLLAPSE-RTN.
006830     CLOSE EVAL-BY-SITE-FILE EVAL-PENDING-FILE
006840     SET FF-BY-SITE TO FALSE
006850     MOVE SPACE TO FIN-ENREG-3
006860     .
006870
006880*    BEST SCORE FIRST - THIS IS THE ONLY PLACE IN THE WHOLE SUITE
006890*    WHERE A SET IS RE-ORDERED BY SCORE RATHER THAN BY RANK, AND
006900*    ONLY BECAUSE THIS SET HAS NO SINGLE-BATCH RANK TO FALL BACK
006910*    ON (EACH ROW CAME FROM A DIFFERENT SITE'S OWN LATEST BATCH).
006920 0650-SORT-LATEST-BY-SCORE-RTN.
006930*    GIVING EVAL-LATEST-SITE-FILE WRITES THE SORT'S OWN SW3-
006940*    RECORD IMAGE STRAIGHT INTO THAT FILE - SEE THE COMMENT ON
006950*    ITS FD ABOVE FOR WHY THAT IMAGE MUST STAY BYTE-COMPATIBLE
006960*    WITH EVERY OTHER EVALUATION-RESULT-SHAPED RECORD HERE.
006970     SORT SCORE-SORT-FILE
006980         ON DESCENDING KEY SW3-TOPSIS-SCORE
006990         USING EVAL-PENDING-FILE
007000         GIVING EVAL-LATEST-SITE-FILE
007010     .
007020
007030*    THE FILE IS RE-OPENED INPUT-ONLY SOLELY TO LET THIS PASS
007040*    CONFIRM ITS ROW COUNT FOR THE RUN LOG BELOW.
007050 0700-OPEN-EMIT-LATEST-RTN.
007060     OPEN INPUT EVAL-LATEST-SITE-FILE
007070     .
007080
007090*    THIS PASS ONLY CONFIRMS THE RECORD COUNT WRITTEN BY THE
007100*    SORT ABOVE - EVAL-LATEST-SITE-FILE WAS ALREADY GIVEN BY THE
007110*    SORT VERB IN ITS FINAL FORM AND NEEDS NO FURTHER EDITING OR
007120*    FIELD-LEVEL PROCESSING, SO THE BODY OF THIS PARAGRAPH IS
007130*    JUST THE READ ITSELF.
007140 0710-EMIT-LATEST-READ-RTN.
007150     READ EVAL-LATEST-SITE-FILE
007160         AT END
007170             SET FF-BY-SITE TO TRUE
007180     END-READ
007190     .
007200 0710-EMIT-LATEST-READ-EXIT.
007210     EXIT.
007220
007230 0720-CLOSE-EMIT-LATEST-RTN.
007240     CLOSE EVAL-LATEST-SITE-FILE
007250     .
007260
007270*    OPERATOR-FACING SUMMARY DISPLAY FOR THE NIGHTLY RUN LOG -
007280*    COVERS ALL THREE COUNTED PASSES (LATEST-BATCH SELECTION,
007290*    TOP-N JOIN/EMIT, AND LATEST-PER-SITE COLLAPSE) IN ONE BLOCK
007300*    SO THE OPERATOR DOES NOT HAVE TO SCROLL BACK THROUGH THE
007310*    WHOLE RUN LOG TO FIND THEM.
007320 9999-END-OF-JOB-RTN.
007330     DISPLAY "5-EVAL-BATCH - TOP-N LIMIT APPLIED   : "
007340             WS-LIMIT-VALUE
007350     DISPLAY "5-EVAL-BATCH - LATEST BATCH ID       : "
007360             WS-LATEST-BATCH-ID
007370     DISPLAY "5-EVAL-BATCH - TOP RESULTS WRITTEN   : "
007380             WS-TOP-EMIT-COUNT
007390     DISPLAY "5-EVAL-BATCH - JOIN ANOMALIES        : "
007400             WS-JOIN-ANOMALY-COUNT
007410     DISPLAY "5-EVAL-BATCH - LATEST-PER-SITE ROWS  : "
007420             WS-LATEST-EMIT-COUNT
007430     STOP RUN
007440     .
