000100******************************************************************
000110* PROGRAM:  4-SITE-STATS
000120* AUTHOR:   R. FONTAINE-TANAKA
000130* INSTALLATION: CONSOLIDATED RETAIL SYSTEMS - SITE ANALYSIS DIV.
000140* DATE-WRITTEN: 02/09/1989
000150* DATE-COMPILED:
000160* SECURITY: CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180* PURPOSE:  SUMMARISE THE CANDIDATE SITE POPULATION - TOTAL,
000190*           ACTIVE AND ANALYZED COUNTS, AND THE MEAN TOPSIS
000200*           SCORE AND RENT COST OVER THE ANALYZED (RANKED) SET.
000210*
000220* TECTONICS: COBC
000230******************************************************************
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID.     4-SITE-STATS.
000260 AUTHOR.         R. FONTAINE-TANAKA.
000270 INSTALLATION.   CONSOLIDATED RETAIL SYSTEMS - SITE ANALYSIS DIV.
000280 DATE-WRITTEN.   02/09/1989.
000290 DATE-COMPILED.
000300 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000310******************************************************************
000320* CHANGE LOG
000330* DATE       BY    TICKET    DESCRIPTION
000340* ---------- ----- --------- ------------------------------------
000350* 02/09/1989 RFT   SAR-0018  ORIGINAL CODING - COUNTED TOTAL AND
000360*                             ACTIVE SITES ONLY, NO AVERAGES.
000370* 06/14/1990 RFT   SAR-0062  ADDED AVERAGE-TOPSIS-SCORE AND
000380*                             AVERAGE-RENT-COST OVER THE RANKED
000390*                             (ANALYZED) SET PER PLANNING REQUEST.
000400* 03/03/1994 WOD   SAR-0199  GUARDED BOTH AVERAGE COMPUTATIONS
000410*                             AGAINST A ZERO ANALYZED-SITES COUNT -
000420*                             A DIV/0 ABEND WAS REPORTED BY SITE
000430*                             SELECTION COMMITTEE ON AN EMPTY RUN.
000440* 08/22/1996 WOD   SAR-0241  TOPSIS-SCORE OF ZERO AND BLANK IS NOT
000450*                             THE SAME AS "NOT YET SCORED" - ADDED
000460*                             THE RANK-POSITION TEST SO UNSCORED
000470*                             SITES DO NOT POLLUTE THE AVERAGE.
000480* 02/19/1999 WOD   Y2K-0011  YEAR 2000 REVIEW - NO 2-DIGIT YEAR
000490*                             FIELDS PRESENT IN THIS PROGRAM.
000500*                             CERTIFIED Y2K COMPLIANT.
000510* 05/17/2003 DPK   SAR-0347  SWITCHED ASSIGN CLAUSES TO LOGICAL
000520*                             NAMES PER STANDARDS MEMO 03-06.
000530* 03/05/2006 LNC   SAR-0410  REPLACED THE SPARSE-FILLER PF-RECORD
000540*                             AND RF-RECORD LAYOUTS (EACH SKIPPING
000550*                             STRAIGHT TO THE ONE OR TWO FIELDS
000560*                             THIS PROGRAM TESTS) WITH THE FULL
000570*                             COPYBOOK BREAKDOWN - THE SKIPPED
000580*                             BYTES WERE STILL THE SAME POTENTIAL-
000590*                             SITE LAYOUT 2-SITE-RANK AND
000600*                             3-TOP-SITES CARRY FIELD BY FIELD.
000610* 03/05/2006 LNC   SAR-0410  DROPPED WORKING-DATA-MANAGER,
000620*                             ACCUMULATOR-MANAGER AND FILE-
000630*                             WORKING-MANAGER - ALL SIX SCALAR
000640*                             ITEMS ARE NOW PLAIN 77-LEVEL
000650*                             ENTRIES.
000660******************************************************************
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SOURCE-COMPUTER.    IBM-370.
000700 OBJECT-COMPUTER.    IBM-370.
000710*    UPSI-0 DOCUMENTS THE ZERO-ANALYZED CASE FOR THE OPERATOR -
000720*    NOT TESTED ANYWHERE IN THIS CODE, THE 88-LEVEL BELOW IS WHAT
000730*    THE PROGRAM ACTUALLY SETS AND CHECKS.
000740 SPECIAL-NAMES.      C01 IS TOP-OF-FORM
000750                     UPSI-0 IS ZERO-ANALYZED-SWITCH.
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780
000790*    FULL CANDIDATE SITE POPULATION - GIVES TOTAL-SITES AND
000800*    ACTIVE-SITES (STATUS = "ACTIVE").
000810     SELECT POTENTIAL-SITE-FILE-IN ASSIGN TO SITEIN
000820         ORGANIZATION LINE SEQUENTIAL.
000830
000840*    ANALYZED/RANKED SITES FROM 2-SITE-RANK - GIVES ANALYZED-SITES
000850*    AND THE TWO AVERAGES.
000860     SELECT RANKED-SITE-FILE-IN ASSIGN TO SITERK
000870         ORGANIZATION LINE SEQUENTIAL.
000880
000890*    SITE STATISTICS REPORT - ONE SUMMARY LINE PER RUN.
000900     SELECT SITE-STATISTICS-REPORT-FILE ASSIGN TO SITESTAT
000910         ORGANIZATION LINE SEQUENTIAL.
000920
000930 DATA DIVISION.
000940 FILE SECTION.
000950
000960*    CANDIDATE SITE LAYOUT - COPIED FROM THE SHOP COPYBOOK LIBRARY
000970*    (SAR-0410).  "PF-" REPLACES THE COPYBOOK'S "XX-" PLACEHOLDER.
000980*    ONLY PF-STATUS IS TESTED BELOW, BUT THE FULL BREAKDOWN KEEPS
000990*    THIS PROGRAM IN STEP WITH THE FEED'S TRUE SHAPE.
001000 FD  POTENTIAL-SITE-FILE-IN.
001010     COPY POTSITE REPLACING ==XX-== BY ==PF-==.
001020
001030*    RANKED CANDIDATE SITE LAYOUT - SAME COPYBOOK AGAIN, "RF-"
001040*    PREFIX.  ONLY RF-RENT-COST, RF-TOPSIS-SCORE AND RF-RANK-
001050*    POSITION ARE ACCUMULATED BELOW.
001060 FD  RANKED-SITE-FILE-IN.
001070     COPY POTSITE REPLACING ==XX-== BY ==RF-==.
001080
001090*    COMBINED RENT/SCORE VIEW - LETS THE EOJ SPOT-CHECK DISPLAY
001100*    BOTH ACCUMULATING FIELDS IN ONE DISPLAY STATEMENT.  THIS
001110*    REDEFINES IS LOCAL TO THIS PROGRAM, ON TOP OF WHATEVER THE
001120*    COPYBOOK ITSELF ALREADY REDEFINES.
001130 01  RF-ACCUM-ALT REDEFINES RF-RENT-COST.
001140     05  RF-RENT-WHOLE             PIC S9(9).
001150     05  RF-RENT-CENTS             PIC 99.
001160
001170 FD  SITE-STATISTICS-REPORT-FILE.
001180 01  ST-RECORD.
001190     05  ST-TOTAL-SITES            PIC 9(9).
001200     05  ST-ACTIVE-SITES           PIC 9(9).
001210     05  ST-ANALYZED-SITES         PIC 9(9).
001220     05  ST-AVERAGE-TOPSIS-SCORE   PIC S9(1)V9(6).
001230     05  ST-AVERAGE-RENT-COST      PIC S9(9)V99.
001240     05  FILLER                    PIC X(20).
001250
001260 WORKING-STORAGE SECTION.
001270
001280*    POPULATION COUNTERS - EACH ITS OWN 77-LEVEL ENTRY PER SHOP
001290*    CONVENTION (SAR-0410).
001300 77  WS-TOTAL-SITES            PIC S9(9) COMP VALUE ZERO.
001310 77  WS-ACTIVE-SITES           PIC S9(9) COMP VALUE ZERO.
001320 77  WS-ANALYZED-SITES         PIC S9(9) COMP VALUE ZERO.
001330 77  WS-SCORED-SITES           PIC S9(9) COMP VALUE ZERO.
001340
001350*    RUNNING ACCUMULATORS FOR THE TWO AVERAGES - ALSO STANDALONE
001360*    77-LEVEL ITEMS, NOT A GROUP.
001370 77  WS-SCORE-ACCUM            PIC S9(7)V9(6) VALUE ZERO.
001380 77  WS-RENT-ACCUM             PIC S9(11)V99  VALUE ZERO.
001390
001400*    END-OF-FILE SWITCHES, ONE PER INPUT FILE.
001410 77  FIN-ENREG                 PIC X(01) VALUE SPACE.
001420     88  FF-SITE                         VALUE HIGH-VALUE.
001430 77  FIN-ENREG-2               PIC X(01) VALUE SPACE.
001440     88  FF-RANKED                       VALUE HIGH-VALUE.
001450
001460 PROCEDURE DIVISION.
001470
001480*    MAIN LINE - PASS OVER THE FULL POPULATION FIRST FOR TOTAL
001490*    AND ACTIVE COUNTS, THEN OVER THE ALREADY-FILTERED RANKED SET
001500*    FOR THE ANALYZED COUNT AND THE TWO AVERAGES, THEN WRITE THE
001510*    SINGLE SUMMARY ROW.
001520 0100-MAIN-PROCESS.
001530     PERFORM 0200-OPEN-FILES-RTN
001540     PERFORM 0300-COUNT-ALL-SITES-RTN UNTIL FF-SITE
001550     PERFORM 0400-ACCUM-RANKED-RTN UNTIL FF-RANKED
001560     PERFORM 0500-COMPUTE-AVERAGES-RTN
001570     PERFORM 0600-WRITE-STATISTICS-RTN
001580     PERFORM 0900-CLOSE-FILES-RTN
001590     PERFORM 9999-END-OF-JOB-RTN
001600     .
001610
001620*    ALL THREE FILES ARE OPENED TOGETHER AT THE TOP OF THE RUN,
001630*    EVEN THOUGH THE TWO INPUT FILES ARE READ IN TWO SEPARATE,
001640*    NON-OVERLAPPING PASSES BELOW.
001650 0200-OPEN-FILES-RTN.
001660     OPEN INPUT  POTENTIAL-SITE-FILE-IN
001670     OPEN INPUT  RANKED-SITE-FILE-IN
001680     OPEN OUTPUT SITE-STATISTICS-REPORT-FILE
001690     .
001700
001710*    TOTAL-SITES AND ACTIVE-SITES ARE INDEPENDENT PREDICATES -
001720*    A SITE MAY BE ACTIVE-BUT-UNANALYZED OR THE REVERSE, SO THE
001730*    TWO COUNTS ARE NEVER DERIVED FROM ONE ANOTHER.
001740 0300-COUNT-ALL-SITES-RTN.
001750     READ POTENTIAL-SITE-FILE-IN
001760         AT END
001770             SET FF-SITE TO TRUE
001780             GO TO 0300-COUNT-ALL-SITES-EXIT
001790     END-READ
001800     ADD 1 TO WS-TOTAL-SITES
001810     IF PF-STATUS = "ACTIVE"
001820         ADD 1 TO WS-ACTIVE-SITES
001830     END-IF
001840     .
001850 0300-COUNT-ALL-SITES-EXIT.
001860     EXIT.
001870
001880*    EVERY RECORD ON THE RANKED FILE WAS ALREADY FILTERED TO
001890*    ANALYZED (SCORED, RANK-POSITION NOT ZERO) SITES BY 2-SITE-
001900*    RANK, SO ANALYZED-SITES IS A SIMPLE RECORD COUNT HERE.  THE
001910*    TOPSIS-SCORE ACCUMULATION STILL SKIPS A ZERO SCORE ON ITS
001920*    OWN, SINCE A TRUE ZERO SCORE IS A VALID COMPUTED VALUE BUT
001930*    AN UNSET SCORE IS ALSO STORED AS ZERO - SAR-0241 TREATS
001940*    "UNSET" AS CARRIED BY RANK-POSITION, NOT BY SCORE.  RENT-COST
001950*    HAS NO SUCH AMBIGUITY AND IS ALWAYS ACCUMULATED.
001960 0400-ACCUM-RANKED-RTN.
001970     READ RANKED-SITE-FILE-IN
001980         AT END
001990             SET FF-RANKED TO TRUE
002000             GO TO 0400-ACCUM-RANKED-EXIT
002010     END-READ
002020     ADD 1 TO WS-ANALYZED-SITES
002030     ADD RF-RENT-COST TO WS-RENT-ACCUM
002040     IF RF-RANK-POSITION NOT = ZERO
002050         ADD 1 TO WS-SCORED-SITES
002060         ADD RF-TOPSIS-SCORE TO WS-SCORE-ACCUM
002070     END-IF
002080     .
002090 0400-ACCUM-RANKED-EXIT.
002100     EXIT.
002110
002120*    DIVISION IS NEVER PERFORMED AGAINST A ZERO DENOMINATOR - AN
002130*    EMPTY ANALYZED SET LEAVES BOTH AVERAGES AT ZERO (SAR-0199).
002140*    THE TWO DENOMINATORS ARE TESTED SEPARATELY BECAUSE A RUN CAN
002150*    HAVE ANALYZED SITES WITH RENT-COST BUT NO SCORED SITES YET
002160*    (A PARTIALLY-COMPLETED SCORING PASS).
002170 0500-COMPUTE-AVERAGES-RTN.
002180     MOVE ZERO TO ST-AVERAGE-TOPSIS-SCORE
002190     MOVE ZERO TO ST-AVERAGE-RENT-COST
002200     IF WS-SCORED-SITES = ZERO
002210         SET ZERO-ANALYZED-SWITCH TO TRUE
002220         GO TO 0500-COMPUTE-AVERAGES-EXIT
002230     END-IF
002240     COMPUTE ST-AVERAGE-TOPSIS-SCORE ROUNDED =
002250             WS-SCORE-ACCUM / WS-SCORED-SITES
002260     IF WS-ANALYZED-SITES NOT = ZERO
002270         COMPUTE ST-AVERAGE-RENT-COST ROUNDED =
002280                 WS-RENT-ACCUM / WS-ANALYZED-SITES
002290     END-IF
002300     .
002310 0500-COMPUTE-AVERAGES-EXIT.
002320     EXIT.
002330
002340*    ONE SUMMARY RECORD PER RUN - THE AVERAGES WERE ALREADY MOVED
002350*    INTO ST-RECORD DIRECTLY BY 0500, SO ONLY THE THREE COUNTS
002360*    NEED MOVING HERE BEFORE THE WRITE.
002370 0600-WRITE-STATISTICS-RTN.
002380     MOVE WS-TOTAL-SITES     TO ST-TOTAL-SITES
002390     MOVE WS-ACTIVE-SITES    TO ST-ACTIVE-SITES
002400     MOVE WS-ANALYZED-SITES  TO ST-ANALYZED-SITES
002410     WRITE ST-RECORD
002420     .
002430
002440 0900-CLOSE-FILES-RTN.
002450     CLOSE POTENTIAL-SITE-FILE-IN RANKED-SITE-FILE-IN
002460           SITE-STATISTICS-REPORT-FILE
002470     .
002480
002490*    OPERATOR-FACING SUMMARY DISPLAY FOR THE NIGHTLY RUN LOG.
002500 9999-END-OF-JOB-RTN.
002510     DISPLAY "4-SITE-STATS - TOTAL SITES        : " WS-TOTAL-SITES
002520     DISPLAY "4-SITE-STATS - ACTIVE SITES       : " WS-ACTIVE-SITES
002530     DISPLAY "4-SITE-STATS - ANALYZED SITES     : " WS-ANALYZED-SITES
002540     DISPLAY "4-SITE-STATS - SCORED SITES       : " WS-SCORED-SITES
002550     STOP RUN
002560     .
