000100******************************************************************
000110* PROGRAM:  1-DISTRICTS
000120* AUTHOR:   H. OKONKWO-BELL
000130* INSTALLATION: CONSOLIDATED RETAIL SYSTEMS - SITE ANALYSIS DIV.
000140* DATE-WRITTEN: 04/11/1988
000150* DATE-COMPILED:
000160* SECURITY: CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180* PURPOSE:  LOAD DISTRICT REFERENCE FILE AND BUILD THE INDEXED
000190*           DISTRICT LOOKUP FILE USED BY ALL DOWNSTREAM SITE
000200*           RANKING AND EVALUATION-RESULT JOIN PROGRAMS.  THIS IS
000210*           THE FIRST PROGRAM IN THE SUITE - EVERY OTHER PROGRAM
000220*           RANDOM-READS THE FILE THIS ONE BUILDS, SO IT MUST RUN
000230*           TO COMPLETION BEFORE 2-SITE-RANK, 3-TOP-SITES OR
000240*           5-EVAL-BATCH ARE SCHEDULED.
000250*
000260* TECTONICS: COBC
000270******************************************************************
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.     1-DISTRICTS.
000300 AUTHOR.         H. OKONKWO-BELL.
000310 INSTALLATION.   CONSOLIDATED RETAIL SYSTEMS - SITE ANALYSIS DIV.
000320 DATE-WRITTEN.   04/11/1988.
000330 DATE-COMPILED.
000340 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000350******************************************************************
000360* CHANGE LOG
000370* DATE       BY    TICKET    DESCRIPTION
000380* ---------- ----- --------- ------------------------------------
000390* 04/11/1988 HOB   SAR-0012  ORIGINAL CODING - LOADS DISTRICT.DAT
000400*                             AND BUILDS THE INDEXED LOOKUP FILE.
000410* 09/02/1989 HOB   SAR-0044  ADDED POPULATION-DENSITY FIELD AFTER
000420*                             DISTRICT MASTER LAYOUT WAS EXTENDED.
000430* 01/22/1991 RFT   SAR-0101  CORRECTED RECORD KEY LENGTH ON THE
000440*                             INDEXED OUTPUT - WAS TRUNCATING THE
000450*                             9TH DIGIT OF DISTRICT-ID.
000460* 07/30/1993 RFT   SAR-0188  ADDED GRID-POINT REDEFINES FOR THE
000470*                             MAP-PLOT EXTRACT REQUESTED BY SITE
000480*                             SELECTION COMMITTEE.
000490* 11/14/1996 JMQ   SAR-0233  ADDED RECORD COUNT DISPLAY AT EOJ
000500*                             PER OPERATIONS REQUEST.
000510* 02/19/1999 JMQ   Y2K-0007  YEAR 2000 REVIEW - NO 2-DIGIT YEAR
000520*                             FIELDS PRESENT IN THIS PROGRAM.
000530*                             CERTIFIED Y2K COMPLIANT.
000540* 08/03/2001 DPK   SAR-0301  ADDED NAME-SPLIT REDEFINES FOR THE
000550*                             TWO-LINE DISTRICT HEADING USED BY
000560*                             THE TOP-SITES REPORT.
000570* 05/17/2003 DPK   SAR-0347  SWITCHED ASSIGN CLAUSES TO LOGICAL
000580*                             NAMES PER STANDARDS MEMO 03-06.
000590* 03/01/2006 LNC   SAR-0410  MOVED THE DISTRICT-INDEX RECORD OUT
000600*                             TO COPYBOOK DISTIDX - 3-TOP-SITES
000610*                             AND 5-EVAL-BATCH WERE CARRYING THE
000620*                             SAME 150-BYTE LAYOUT BY HAND AND THE
000630*                             THREE COPIES HAD BEGUN TO DRIFT.
000640* 03/01/2006 LNC   SAR-0410  DROPPED THE GROUPED COUNTER BLOCK IN
000650*                             WORKING-STORAGE - WS-DISTRICT-COUNT
000660*                             AND WS-DUP-KEY-COUNT ARE NOW PLAIN
000670*                             77-LEVEL ITEMS, THE SAME AS THE
000680*                             SHOP'S OTHER STANDALONE COUNTERS.
000690******************************************************************
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720*    IBM-370 TARGET, UNCHANGED SINCE THE ORIGINAL 1988 CODING.
000730 SOURCE-COMPUTER.    IBM-370.
000740 OBJECT-COMPUTER.    IBM-370.
000750*    C01 DRIVES THE PRINTER TOP-OF-FORM SKIP; UPSI-0 IS THE
000760*    OPERATOR-SET SWITCH THAT FORCES A FULL REBUILD OF THE
000770*    DISTRICT-INDEX-FILE EVEN WHEN THE DATE STAMP LOOKS CURRENT.
000780 SPECIAL-NAMES.      C01 IS TOP-OF-FORM
000790                     UPSI-0 IS DX-REBUILD-SWITCH.
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820
000830*    DISTRICT REFERENCE INPUT - ONE RECORD PER CANDIDATE DISTRICT.
000840*    THIS IS A FLAT EXTRACT FROM THE DISTRICT MASTER, REBUILT
000850*    NIGHTLY BY THE UPSTREAM REFERENCE-DATA JOB - NOT MAINTAINED
000860*    BY THIS SUITE.
000870     SELECT DISTRICT-FILE-IN ASSIGN TO DISTIN
000880         ORGANIZATION LINE SEQUENTIAL.
000890
000900*    INDEXED LOOKUP BUILT FOR RANDOM ACCESS BY DOWNSTREAM JOINS -
000910*    2-SITE-RANK DOES NOT READ THIS FILE, BUT 3-TOP-SITES AND
000920*    5-EVAL-BATCH BOTH RANDOM-READ IT BY DISTRICT-ID.
000930     SELECT DISTRICT-INDEX-FILE ASSIGN TO DISTIDX
000940         ORGANIZATION IS INDEXED
000950         ACCESS MODE IS RANDOM
000960         RECORD KEY IS DX-DISTRICT-ID.
000970
000980 DATA DIVISION.
000990 FILE SECTION.
001000
001010*    RAW DISTRICT EXTRACT RECORD - SEE THE CHANGE LOG FOR THE
001020*    HISTORY OF THE TWO REDEFINES BELOW; THIS LAYOUT IS LOCAL TO
001030*    THIS PROGRAM ONLY, UNLIKE THE INDEX RECORD FURTHER DOWN.
001040 FD  DISTRICT-FILE-IN.
001050 01  DI-RECORD.
001060     05  DI-DISTRICT-ID           PIC 9(9).
001070     05  DI-DISTRICT-NAME         PIC X(100).
001080     05  DI-COORDINATES.
001090         10  DI-X-COORDINATE      PIC S9(5)V9(6).
001100         10  DI-Y-COORDINATE      PIC S9(5)V9(6).
001110     05  DI-POPULATION-DENSITY    PIC S9(7)V99.
001120     05  FILLER                   PIC X(10).
001130
001140*    ALTERNATE GRID-POINT VIEW OF THE COORDINATE PAIR - USED BY
001150*    THE MAP-PLOT EXTRACT (SAR-0188); CHARACTER FORM IS EASIER
001160*    FOR THE PLOTTING PACKAGE TO PARSE THAN THE SIGNED NUMERIC.
001170 01  DI-GRID-POINT REDEFINES DI-COORDINATES.
001180     05  DI-GRID-X                PIC X(11).
001190     05  DI-GRID-Y                PIC X(11).
001200
001210*    TWO-LINE DISTRICT NAME VIEW - USED TO HEAD THE TOP-SITES
001220*    REPORT WHEN THE FULL NAME WILL NOT FIT ON ONE PRINT LINE.
001230 01  DI-NAME-SPLIT REDEFINES DI-DISTRICT-NAME.
001240     05  DI-NAME-LINE-1           PIC X(50).
001250     05  DI-NAME-LINE-2           PIC X(50).
001260
001270*    INDEXED LOOKUP RECORD - COPIED FROM THE SHOP COPYBOOK LIBRARY
001280*    (SAR-0410) SO 1-DISTRICTS, 3-TOP-SITES AND 5-EVAL-BATCH ALL
001290*    CARRY EXACTLY THE SAME 150-BYTE SHAPE.  THE "DX-" PREFIX
001300*    BELOW IS SUBSTITUTED FOR THE COPYBOOK'S "XX-" PLACEHOLDER.
001310 FD  DISTRICT-INDEX-FILE.
001320     COPY DISTIDX REPLACING ==XX-== BY ==DX-==.
001330
001340 WORKING-STORAGE SECTION.
001350
001360*    STANDALONE RUN COUNTERS - EACH ITS OWN 77-LEVEL ENTRY PER
001370*    SHOP CONVENTION, NOT A 05-UNDER-01 GROUP, SINCE NEITHER IS
001380*    EVER ADDRESSED AS PART OF A LARGER COMBINED RECORD (SAR-0410).
001390 77  WS-DISTRICT-COUNT        PIC S9(7) COMP VALUE ZERO.
001400 77  WS-DUP-KEY-COUNT         PIC S9(7) COMP VALUE ZERO.
001410
001420*    END-OF-FILE SWITCH FOR DISTRICT-FILE-IN, ALSO A STANDALONE
001430*    77-LEVEL ENTRY WITH ITS CONDITION-NAME CARRIED RIGHT UNDER IT.
001440 77  FIN-ENREG                PIC X(01) VALUE SPACE.
001450     88  FF-DISTRICT                   VALUE HIGH-VALUE.
001460
001470 PROCEDURE DIVISION.
001480
001490*    MAIN LINE - OPEN BOTH FILES, DRIVE THE SEQUENTIAL LOAD LOOP
001500*    UNTIL DISTRICT-FILE-IN IS EXHAUSTED, CLOSE, REPORT COUNTS.
001510*    GET-ALL-DISTRICTS CARRIES NO FILTER OR CALCULATION, SO THE
001520*    ENTIRE PROGRAM IS A SINGLE PASS-THROUGH LOAD.
001530 0100-MAIN-PROCESS.
001540     PERFORM 0200-OPEN-FILES-RTN
001550     PERFORM 0300-READ-DISTRICT-RTN UNTIL FF-DISTRICT
001560     PERFORM 0900-CLOSE-FILES-RTN
001570     PERFORM 9999-END-OF-JOB-RTN
001580     .
001590
001600*    OPEN THE RAW EXTRACT FOR INPUT AND THE INDEX FOR OUTPUT -
001610*    OUTPUT MODE REBUILDS THE INDEX FROM SCRATCH EVERY RUN, THE
001620*    DX-REBUILD-SWITCH NAMED IN SPECIAL-NAMES IS OPERATOR
001630*    DOCUMENTATION ONLY AND IS NOT TESTED ANYWHERE IN THIS CODE.
001640 0200-OPEN-FILES-RTN.
001650     OPEN INPUT  DISTRICT-FILE-IN
001660     OPEN OUTPUT DISTRICT-INDEX-FILE
001670     .
001680
001690*    READ ONE DISTRICT RECORD; AT END SET THE SWITCH THE MAIN
001700*    LINE IS LOOPING ON, OTHERWISE HAND IT OFF TO THE BUILD
001710*    PARAGRAPH BELOW.
001720 0300-READ-DISTRICT-RTN.
001730     READ DISTRICT-FILE-IN
001740         AT END
001750             SET FF-DISTRICT TO TRUE
001760         NOT AT END
001770             PERFORM 0400-BUILD-INDEX-RTN
001780     END-READ
001790     .
001800
001810*    GET-ALL-DISTRICTS HAS NO FILTER OR ORDERING RULE BEYOND
001820*    STORAGE ORDER - EVERY RECORD READ IS CARRIED STRAIGHT
001830*    THROUGH TO THE INDEX WITH NO CALCULATION APPLIED.  THE GROUP
001840*    MOVE BELOW RELIES ON DI-RECORD AND DX-RECORD BEING THE SAME
001850*    150 BYTES IN THE SAME FIELD ORDER - BOTH ARE NOW SOURCED
001860*    FROM THE CHANGE LOG'S SAR-0410 LAYOUT WORK, SO THEY WILL NOT
001870*    DRIFT APART AGAIN.
001880 0400-BUILD-INDEX-RTN.
001890     MOVE DI-RECORD TO DX-RECORD
001900     WRITE DX-RECORD
001910         INVALID KEY
001920             ADD 1 TO WS-DUP-KEY-COUNT
001930             DISPLAY "1-DISTRICTS - DUPLICATE DISTRICT-ID "
001940                     DX-DISTRICT-ID
001950         NOT INVALID KEY
001960             ADD 1 TO WS-DISTRICT-COUNT
001970     END-WRITE
001980     .
001990
002000*    CLOSE BOTH FILES - NO SPECIAL END-OF-JOB FILE HANDLING
002010*    REQUIRED, THE INDEX IS COMPLETE AS SOON AS THE WRITE LOOP
002020*    STOPS.
002030 0900-CLOSE-FILES-RTN.
002040     CLOSE DISTRICT-FILE-IN DISTRICT-INDEX-FILE
002050     .
002060
002070*    OPERATOR-FACING SUMMARY DISPLAY - SAR-0233 ADDED THIS SO THE
002080*    NIGHTLY RUN LOG SHOWS A COUNT WITHOUT NEEDING A DEBUG DUMP.
002090 9999-END-OF-JOB-RTN.
002100     DISPLAY "1-DISTRICTS - DISTRICTS INDEXED: " WS-DISTRICT-COUNT
002110     DISPLAY "1-DISTRICTS - DUPLICATE KEYS    : " WS-DUP-KEY-COUNT
002120     STOP RUN
002130     .
