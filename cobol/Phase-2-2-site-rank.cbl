000100******************************************************************
000110* PROGRAM:  2-SITE-RANK
000120* AUTHOR:   R. FONTAINE-TRASK
000130* INSTALLATION: CONSOLIDATED RETAIL SYSTEMS - SITE ANALYSIS DIV.
000140* DATE-WRITTEN: 10/03/1988
000150* DATE-COMPILED:
000160* SECURITY: CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180* PURPOSE:  FILTER THE POTENTIAL-SITE MASTER TO THE ANALYZED
000190*           (SCORED) SITES AND SORT THEM ASCENDING BY THEIR
000200*           LATEST RANK-POSITION - THE "TOP SITES" SET USED BY
000210*           THE TOP-SITES REPORT AND THE SITE STATISTICS JOB.
000220*
000230* TECTONICS: COBC
000240******************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.     2-SITE-RANK.
000270 AUTHOR.         R. FONTAINE-TRASK.
000280 INSTALLATION.   CONSOLIDATED RETAIL SYSTEMS - SITE ANALYSIS DIV.
000290 DATE-WRITTEN.   10/03/1988.
000300 DATE-COMPILED.
000310 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000320******************************************************************
000330* CHANGE LOG
000340* DATE       BY    TICKET    DESCRIPTION
000350* ---------- ----- --------- ------------------------------------
000360* 10/03/1988 RFT   SAR-0013  ORIGINAL CODING.
000370* 03/14/1990 RFT   SAR-0067  CHANGED FILTER TEST FROM "NOT BLANK"
000380*                             TO "GREATER THAN ZERO" - RANK FIELD
000390*                             WAS REDEFINED NUMERIC, NOT ALPHA.
000400* 06/09/1994 LMB   SAR-0199  ADDED DUPLICATE-RANK COUNTER FOR THE
000410*                             QUALITY REPORT RUN BY THE ANALYSIS
000420*                             COMMITTEE EACH QUARTER.
000430* 02/19/1999 LMB   Y2K-0008  YEAR 2000 REVIEW - NO 2-DIGIT YEAR
000440*                             FIELDS PRESENT IN THIS PROGRAM.
000450*                             CERTIFIED Y2K COMPLIANT.
000460* 11/05/2000 DPK   SAR-0289  REBUILT RECORD LAYOUT TO MATCH THE
000470*                             EXPANDED POTENTIAL-SITE MASTER (FOUR
000480*                             NEW BOOLEAN SITE-FEATURE FLAGS).
000490* 05/17/2003 DPK   SAR-0347  SWITCHED ASSIGN CLAUSES TO LOGICAL
000500*                             NAMES PER STANDARDS MEMO 03-06.
000510* 03/01/2006 LNC   SAR-0410  MOVED PS-RECORD AND SW-RECORD OUT TO
000520*                             COPYBOOK POTSITE - THIS WAS THE SAME
000530*                             892-BYTE LAYOUT HAND-CARRIED IN
000540*                             3-TOP-SITES AND 4-SITE-STATS TOO.
000550* 03/01/2006 LNC   SAR-0410  DROPPED WORKING-DATA-MANAGER - THE
000560*                             THREE SCALAR COUNTERS ARE NOW PLAIN
000570*                             77-LEVEL ENTRIES, NOT A GROUP.
000580******************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER.    IBM-370.
000620 OBJECT-COMPUTER.    IBM-370.
000630*    UPSI-0 LETS THE OPERATOR FORCE A VERBOSE SORT TRACE ON A
000640*    RERUN - NOT TESTED ANYWHERE IN THIS CODE, DOCUMENTATION ONLY.
000650 SPECIAL-NAMES.      C01 IS TOP-OF-FORM
000660                     UPSI-0 IS SORT-DEBUG-SWITCH.
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690
000700*    POTENTIAL-SITE MASTER - ALL CANDIDATE SITES, ANY STATUS.
000710*    THIS IS THE SAME FEED 3-TOP-SITES AND 4-SITE-STATS READ.
000720     SELECT POTENTIAL-SITE-FILE-IN ASSIGN TO SITEIN
000730         ORGANIZATION LINE SEQUENTIAL.
000740
000750*    ANALYZED (SCORED) SITES ONLY - UNSORTED INTERMEDIATE, FED
000760*    STRAIGHT INTO THE SORT BELOW AND NOT KEPT BY ANY OTHER JOB.
000770     SELECT ANALYZED-SITE-FILE ASSIGN TO SITEAN
000780         ORGANIZATION LINE SEQUENTIAL.
000790
000800*    FINAL OUTPUT - ANALYZED SITES ASCENDING BY RANK-POSITION.
000810*    THIS IS THE FILE 3-TOP-SITES AND 4-SITE-STATS BOTH READ.
000820     SELECT RANKED-SITE-FILE ASSIGN TO SITERK
000830         ORGANIZATION LINE SEQUENTIAL.
000840
000850*    SORT WORK FILE FOR THE RANK-POSITION SORT BELOW - EXISTS ONLY
000860*    FOR THE DURATION OF THE SORT VERB, NEVER READ DIRECTLY.
000870     SELECT SORT-WORK-FILE ASSIGN TO SITESWK.
000880
000890 DATA DIVISION.
000900 FILE SECTION.
000910
000920*    CANDIDATE SITE LAYOUT - COPIED FROM THE SHOP COPYBOOK LIBRARY
000930*    (SAR-0410).  THE "PS-" PREFIX BELOW REPLACES THE COPYBOOK'S
000940*    "XX-" PLACEHOLDER, SO EVERY FIELD NAME BELOW IS UNCHANGED
000950*    FROM BEFORE THE COPYBOOK WAS CUT IN.
000960 FD  POTENTIAL-SITE-FILE-IN.
000970     COPY POTSITE REPLACING ==XX-== BY ==PS-==.
000980
000990 FD  ANALYZED-SITE-FILE.
001000*    FLAT 892-BYTE IMAGE - NO FIELD BREAKDOWN NEEDED, THE FILTER
001010*    PARAGRAPH MOVES THE WHOLE CANDIDATE RECORD THROUGH AS ONE
001020*    GROUP AND NEVER TESTS AN INDIVIDUAL FIELD ON THIS SIDE.
001030 01  AN-RECORD                     PIC X(892).
001040
001050 FD  RANKED-SITE-FILE.
001060*    SAME FLAT 892-BYTE IMAGE, NOW IN RANK-POSITION ORDER.
001070 01  RK-RECORD                     PIC X(892).
001080
001090*    SORT WORK RECORD - THE SAME 892-BYTE CANDIDATE-SITE SHAPE,
001100*    COPIED AGAIN WITH ITS OWN "SW-" PREFIX SO THE SORT VERB HAS
001110*    SW-RANK-POSITION TO SORT ON.
001120 SD  SORT-WORK-FILE.
001130     COPY POTSITE REPLACING ==XX-== BY ==SW-==.
001140
001150 WORKING-STORAGE SECTION.
001160
001170*    STANDALONE RUN COUNTERS, EACH ITS OWN 77-LEVEL ENTRY PER
001180*    SHOP CONVENTION (SAR-0410) - NONE OF THE THREE IS EVER
001190*    ADDRESSED AS PART OF A LARGER COMBINED RECORD.
001200 77  WS-ANALYZED-COUNT         PIC S9(7) COMP VALUE ZERO.
001210 77  WS-DUP-RANK-COUNT         PIC S9(7) COMP VALUE ZERO.
001220*    LAST RANK-POSITION SEEN, CARRIED ACROSS READS TO DETECT TWO
001230*    SITES SHARING ONE RANK (A SCORING-PASS DEFECT, NOT EXPECTED
001240*    IN NORMAL OPERATION BUT SEEN ONCE IN 1994, HENCE SAR-0199).
001250 77  WS-PRIOR-RANK             PIC 9(9)       VALUE ZERO.
001260
001270*    END-OF-FILE SWITCH FOR POTENTIAL-SITE-FILE-IN.
001280 77  FIN-ENREG                 PIC X(01) VALUE SPACE.
001290     88  FF-SITE                         VALUE HIGH-VALUE.
001300
001310 PROCEDURE DIVISION.
001320
001330*    MAIN LINE - READ/FILTER EVERY CANDIDATE SITE, CLOSE THE PASS-
001340*    THROUGH FILES, THEN SORT THE ANALYZED SET INTO RANK ORDER.
001350*    THE SORT MUST HAPPEN AFTER THE FILTER LOOP CLOSES BOTH
001360*    FILES - SORT ... USING CANNOT READ A FILE THAT IS STILL OPEN
001370*    FOR OUTPUT ELSEWHERE IN THE PROGRAM.
001380 0100-MAIN-PROCESS.
001390     PERFORM 0200-OPEN-FILES-RTN
001400     PERFORM 0300-FILTER-RTN THRU 0300-FILTER-EXIT
001410         UNTIL FF-SITE
001420     PERFORM 0900-CLOSE-FILES-RTN
001430     PERFORM 0950-SORT-RANKED-RTN
001440     PERFORM 9999-END-OF-JOB-RTN
001450     .
001460
001470*    OPEN THE CANDIDATE FEED FOR INPUT AND THE ANALYZED-SITE
001480*    INTERMEDIATE FOR OUTPUT - THE RANKED-SITE-FILE IS NOT OPENED
001490*    HERE, THE SORT VERB OPENS AND CLOSES IT ON ITS OWN.
001500 0200-OPEN-FILES-RTN.
001510     OPEN INPUT  POTENTIAL-SITE-FILE-IN
001520     OPEN OUTPUT ANALYZED-SITE-FILE
001530     .
001540
001550*    A SITE IS "ANALYZED" WHEN IT CARRIES A RANK-POSITION FROM
001560*    THE LATEST SCORING PASS; UNSCORED SITES (RANK-POSITION =
001570*    ZERO) ARE SKIPPED HERE BUT STILL COUNTED ELSEWHERE AS PART
001580*    OF TOTAL-SITES/ACTIVE-SITES (SEE 4-SITE-STATS).  THE GO TO
001590*    BELOW IS THE SHOP'S STANDARD WAY OF SHORT-CIRCUITING THE
001600*    REST OF THE PARAGRAPH WITHOUT A NESTED IF.
001610 0300-FILTER-RTN.
001620     READ POTENTIAL-SITE-FILE-IN
001630         AT END
001640             SET FF-SITE TO TRUE
001650             GO TO 0300-FILTER-EXIT
001660     END-READ
001670     IF PS-RANK-POSITION = ZERO
001680         GO TO 0300-FILTER-EXIT
001690     END-IF
001700*    DUPLICATE-RANK CHECK - COMPARE TO THE PRIOR RECORD'S RANK
001710*    BEFORE OVERWRITING WS-PRIOR-RANK WITH THIS RECORD'S OWN
001720*    VALUE.  THE COUNT FEEDS THE QUARTERLY QUALITY REPORT ONLY;
001730*    IT DOES NOT STOP THE RUN OR REJECT THE RECORD.
001740     IF PS-RANK-POSITION = WS-PRIOR-RANK
001750         ADD 1 TO WS-DUP-RANK-COUNT
001760     END-IF
001770     MOVE PS-RANK-POSITION TO WS-PRIOR-RANK
001780     MOVE PS-RECORD TO AN-RECORD
001790     WRITE AN-RECORD
001800     ADD 1 TO WS-ANALYZED-COUNT
001810     .
001820 0300-FILTER-EXIT.
001830     EXIT.
001840
001850*    BOTH FILES MUST CLOSE BEFORE THE SORT VERB CAN OPEN
001860*    ANALYZED-SITE-FILE AS ITS OWN SORT INPUT.
001870 0900-CLOSE-FILES-RTN.
001880     CLOSE POTENTIAL-SITE-FILE-IN ANALYZED-SITE-FILE
001890     .
001900
001910*    RANK ORDERING IS THE REPORT ORDERING - TOP ALWAYS MEANS
001920*    ASCENDING RANK-POSITION (RANK 1 FIRST).  NEVER RE-SORT BY
001930*    SCORE WHEN A RANK-POSITION ALREADY EXISTS FOR THE SET - THE
001940*    SCORING PROGRAM IS THE ONLY PLACE RANK-POSITION IS ASSIGNED.
001950 0950-SORT-RANKED-RTN.
001960     SORT SORT-WORK-FILE
001970         ON ASCENDING KEY SW-RANK-POSITION
001980         USING ANALYZED-SITE-FILE
001990         GIVING RANKED-SITE-FILE
002000     .
002010
002020*    OPERATOR-FACING SUMMARY DISPLAY FOR THE NIGHTLY RUN LOG.
002030 9999-END-OF-JOB-RTN.
002040     DISPLAY "2-SITE-RANK - ANALYZED SITES WRITTEN: "
002050             WS-ANALYZED-COUNT
002060     DISPLAY "2-SITE-RANK - DUPLICATE RANK VALUES  : "
002070             WS-DUP-RANK-COUNT
002080     STOP RUN
002090     .
