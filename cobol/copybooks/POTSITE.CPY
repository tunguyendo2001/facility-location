000100******************************************************************
000110* MEMBER:   POTSITE
000120* PURPOSE:  CANDIDATE SITE RECORD - ONE ROW PER SITE PULLED OFF
000130*           THE SITE FEED, CARRYING EVERY SCORING FACTOR PLUS
000140*           WHATEVER TOPSIS/RANK VALUES HAVE ALREADY BEEN POSTED
000150*           AGAINST IT.  CALLING PROGRAM SUPPLIES THE FIELD-NAME
000160*           PREFIX VIA REPLACING - THIS MEMBER IS WRITTEN WITH
000170*           "XX-" AS THE PLACEHOLDER.
000180* SAR-0410  PULLED OUT OF 2-SITE-RANK/3-TOP-SITES/4-SITE-STATS SO
000190*           THE CANDIDATE-SITE LAYOUT IS MAINTAINED IN ONE PLACE
000200*           INSTEAD OF FOUR.  RECORD IS 892 BYTES, FIELD FOR
000210*           FIELD, IN EVERY PROGRAM THAT COPIES IT.
000220******************************************************************
000230 01  XX-RECORD.
000240     05  XX-SITE-ID                PIC 9(9).
000250     05  XX-SITE-CODE               PIC X(50).
000260     05  XX-ADDRESS                 PIC X(500).
000270     05  XX-DISTRICT-ID            PIC 9(9).
000280     05  XX-COORDINATES.
000290         10  XX-X-COORDINATE      PIC S9(5)V9(6).
000300         10  XX-Y-COORDINATE      PIC S9(5)V9(6).
000310     05  XX-RENT-COST              PIC S9(9)V99.
000320     05  XX-RENOVATION-COST        PIC S9(9)V99.
000330     05  XX-COMPETITOR-COUNT       PIC 9(4).
000340     05  XX-DISTANCE-TO-WAREHOUSE  PIC S9(5)V99.
000350     05  XX-FLOOR-AREA             PIC S9(7)V99.
000360     05  XX-FRONT-WIDTH            PIC S9(5)V99.
000370     05  XX-TRAFFIC-SCORE          PIC 9(4).
000380     05  XX-POPULATION-DENSITY     PIC S9(7)V99.
000390     05  XX-SITE-FLAGS             PIC X(4).
000400     05  XX-STATUS                 PIC X(20).
000410     05  XX-TOPSIS-SCORE           PIC S9(1)V9(6).
000420     05  XX-RANK-POSITION          PIC 9(9).
000430     05  XX-NOTES                  PIC X(200).
000440
000450*    SINGLE-CHARACTER VIEW OF THE FOUR SITE-FEATURE FLAGS - USED
000460*    BY THE EDIT ROUTINE WHEN VALIDATING A REHANDED INPUT TAPE.
000470 01  XX-SITE-FLAGS-ALT REDEFINES XX-SITE-FLAGS.
000480     05  XX-HAS-PARKING            PIC X(1).
000490     05  XX-IS-CORNER-LOT          PIC X(1).
000500     05  XX-NEAR-SCHOOL            PIC X(1).
000510     05  XX-NEAR-MARKET            PIC X(1).
000520
000530*    SPLIT ADDRESS VIEW - LINE 1/LINE 2 FOR THE 80-COLUMN
000540*    OPERATOR CONSOLE LISTING (PRINTER CANNOT TAKE 500 BYTES).
000550 01  XX-ADDRESS-SPLIT REDEFINES XX-ADDRESS.
000560     05  XX-ADDRESS-LINE-1         PIC X(250).
000570     05  XX-ADDRESS-LINE-2         PIC X(250).
