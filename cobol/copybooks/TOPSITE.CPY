000100******************************************************************
000110* MEMBER:   TOPSITE
000120* PURPOSE:  TOP-SITE REPORT ROW - ONE LINE PER RANKED SITE (OR
000130*           RANKED EVALUATION RESULT) SELECTED FOR A TOP-N
000140*           LISTING, ALREADY JOINED TO ITS DISTRICT NAME.
000150*           CALLING PROGRAM SUPPLIES THE FIELD-NAME PREFIX VIA
000160*           REPLACING - THIS MEMBER IS WRITTEN WITH "XX-" AS THE
000170*           PLACEHOLDER.
000180* SAR-0410  PULLED OUT OF 3-TOP-SITES/5-EVAL-BATCH SO THE REPORT
000190*           ROW LAYOUT IS MAINTAINED IN ONE PLACE INSTEAD OF TWO.
000200*           RECORD IS 709 BYTES, FIELD FOR FIELD, IN EVERY
000210*           PROGRAM THAT COPIES IT.
000220******************************************************************
000230 01  XX-RECORD.
000240     05  XX-RANK-POSITION          PIC 9(9).
000250     05  XX-SITE-CODE              PIC X(50).
000260     05  XX-ADDRESS                PIC X(500).
000270     05  XX-DISTRICT-NAME          PIC X(100).
000280     05  XX-TOPSIS-SCORE           PIC S9(1)V9(6).
000290     05  XX-RENT-COST              PIC S9(9)V99.
000300     05  XX-FLOOR-AREA             PIC S9(7)V99.
000310     05  XX-TRAFFIC-SCORE          PIC 9(4).
000320     05  XX-COMPETITOR-COUNT       PIC 9(4).
000330     05  XX-SITE-ID                PIC 9(9).
000340     05  FILLER                    PIC X(06).
000350
000360*    COMBINED COST VIEW - RENT PLUS AREA TOGETHER, USED BY THE
000370*    SPOT-CHECK DISPLAY THAT OPERATIONS RUNS BEFORE DISTRIBUTING
000380*    THE REPORT (SAR-0214 FOLLOW-ON).
000390 01  XX-COST-AREA-ALT REDEFINES XX-RENT-COST.
000400     05  XX-RENT-COST-WHOLE        PIC S9(9).
000410     05  XX-RENT-COST-CENTS        PIC 99.
