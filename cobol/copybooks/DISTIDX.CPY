000100******************************************************************
000110* MEMBER:   DISTIDX
000120* PURPOSE:  DISTRICT LOOKUP RECORD - BUILT ONCE BY 1-DISTRICTS,
000130*           RANDOM-READ BY EVERY PROGRAM THAT JOINS A SITE OR AN
000140*           EVALUATION RESULT BACK TO ITS DISTRICT.  CALLING
000150*           PROGRAM SUPPLIES THE FIELD-NAME PREFIX VIA REPLACING
000160*           - THIS MEMBER IS WRITTEN WITH "XX-" AS THE
000170*           PLACEHOLDER.
000180* SAR-0410  PULLED OUT OF 1-DISTRICTS/3-TOP-SITES/5-EVAL-BATCH SO
000190*           THE DISTRICT-INDEX LAYOUT IS MAINTAINED IN ONE PLACE
000200*           INSTEAD OF THREE.  RECORD IS 150 BYTES, FIELD FOR
000210*           FIELD, IN EVERY PROGRAM THAT COPIES IT.
000220******************************************************************
000230 01  XX-RECORD.
000240     05  XX-DISTRICT-ID           PIC 9(9).
000250     05  XX-DISTRICT-NAME         PIC X(100).
000260     05  XX-X-COORDINATE          PIC S9(5)V9(6).
000270     05  XX-Y-COORDINATE          PIC S9(5)V9(6).
000280     05  XX-POPULATION-DENSITY    PIC S9(7)V99.
000290     05  FILLER                   PIC X(10).
000300
000310*    CHARACTER VIEW OF THE POPULATION-DENSITY FIGURE - USED BY
000320*    THE OPERATOR SPOT-CHECK DISPLAY WHEN THE ZONED FIELD PRINTS
000330*    ODDLY ON A NON-IBM TERMINAL EMULATOR (SAR-0410).
000340 01  XX-POP-DENSITY-ALT REDEFINES XX-POPULATION-DENSITY.
000350     05  XX-POP-DENSITY-CHARS     PIC X(9).
