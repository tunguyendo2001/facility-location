000100******************************************************************
000110* MEMBER:   EVALREC
000120* PURPOSE:  SCORING-RUN EVALUATION RESULT RECORD - ONE ROW PER
000130*           SITE PER BATCH.  USED AS THE EVALUATION-RESULT-FILE-
000140*           IN LAYOUT ITSELF AND, UNCHANGED, AS THE PHYSICAL
000150*           IMAGE EVERY SORT WORK FILE IN THIS SUITE THAT TOUCHES
000160*           AN EVALUATION ROW CARRIES.  CALLING PROGRAM SUPPLIES
000170*           THE FIELD-NAME PREFIX VIA REPLACING - THIS MEMBER IS
000180*           WRITTEN WITH "XX-" AS THE PLACEHOLDER.
000190* SAR-0410  PULLED OUT OF 5-EVAL-BATCH/6-EVAL-QUERY (AND THEIR
000200*           OWN INTERNAL SORT-WORK COPIES OF THE SAME 237-BYTE
000210*           RECORD) SO THE LAYOUT IS MAINTAINED IN ONE PLACE
000220*           INSTEAD OF HALF A DOZEN.
000230******************************************************************
000240 01  XX-RECORD.
000250     05  XX-RESULT-ID              PIC 9(9).
000260     05  XX-USER-ID                PIC 9(9).
000270     05  XX-CONFIG-ID              PIC 9(9).
000280     05  XX-SITE-ID                PIC 9(9).
000290     05  XX-ALGORITHM-USED         PIC X(50).
000300     05  XX-TOPSIS-SCORE           PIC S9(1)V9(6).
000310     05  XX-RANK-POSITION          PIC 9(9).
000320     05  XX-CREATED-AT             PIC X(26).
000330     05  XX-EXECUTION-TIME-MS      PIC 9(9).
000340     05  XX-BATCH-ID               PIC X(100).
000350
000360*    CALENDAR-DIGIT VIEW OF THE TIMESTAMP - THE FIRST FOUR BYTES
000370*    OF THE ISO STRING ARE THE YEAR, USED BY THE OPERATOR SPOT-
000380*    CHECK DISPLAY TO CONFIRM THE RUN YEAR BEFORE DISTRIBUTION.
000390 01  XX-CREATED-AT-ALT REDEFINES XX-CREATED-AT.
000400     05  XX-CREATED-YEAR           PIC X(4).
000410     05  FILLER                    PIC X(22).
